000100******************************************************************
000200*    HLTHFCT  --  HEALTH-FACTOR LINE LAYOUT AND ALLOW-LIST TABLE  *
000300*    (GET_HEALTH_FACTORS RPC FEED, ONE CARET-DELIMITED LINE PER    *
000400*    FACTOR).  ONLY FACTORS WHOSE NAME APPEARS IN THE ALLOW-LIST  *
000500*    TABLE BELOW ARE KEPT -- EVERYTHING ELSE IS DISCARDED.        *
000600*                                                                  *
000700*    CHANGE LOG                                                   *
000800*    091501 JS  ORIGINAL COPYBOOK                                 *
000900*    061703 RC  ALLOW-LIST MOVED FROM HARD-CODED IFS TO A TABLE    *
001000*    060199 MM  Y2K - HF-DATE STAYS MM/DD/YY, FILEMAN YYY FIELD    *
001100*               HOLDS THE REAL YEAR SO NO CENTURY IS LOST HERE     *
001200******************************************************************
001300 01  HEALTH-FACTOR-LINE.
001400     05  HF-RAW-LINE               PIC X(80).
001500
001600 01  HEALTH-FACTOR-TOKENS.
001700     05  HFT-DATE-FLD              PIC X(08).
001800     05  HFT-NAME-FLD               PIC X(30).
001900
002000 01  HEALTH-FACTOR.
002100     05  HF-DATE                   PIC X(08).
002200     05  HF-NAME                    PIC X(30).
002300     05  FILLER                      PIC X(22).
002400
002500******************************************************************
002600*    HEALTH-FACTOR-ALLOW-TABLE -- SITE-CONFIGURED LIST OF FACTOR   *
002700*    NAMES THE RISK CALCULATOR CARES ABOUT.  LOADED FROM VALUE     *
002800*    CLAUSES BELOW THE WAY GENDER-XLATE-VALUES IS IN PATBASC;      *
002900*    ADD A FILLER LINE AND BUMP THE OCCURS/COUNT TO GROW IT.       *
003000******************************************************************
003100 01  HEALTH-FACTOR-ALLOW-VALUES.
003200     05  FILLER PIC X(30) VALUE "TOBACCO USE".
003300     05  FILLER PIC X(30) VALUE "ALCOHOL USE".
003400     05  FILLER PIC X(30) VALUE "DIABETES".
003500     05  FILLER PIC X(30) VALUE "OBESITY".
003600     05  FILLER PIC X(30) VALUE "DIALYSIS DEPENDENT".
003700     05  FILLER PIC X(30) VALUE "STEROID USE".
003800 01  HEALTH-FACTOR-ALLOW-TABLE REDEFINES
003900         HEALTH-FACTOR-ALLOW-VALUES.
004000     05  HFA-ENTRY OCCURS 6 TIMES INDEXED BY HFA-IDX
004100                                 PIC X(30).
004200 01  HFA-ENTRY-CNT                 PIC 9(2) COMP VALUE 6.
