000100******************************************************************
000200*    VALREC  --  VALUE RECORD AND THE DISPLAY-ORDER WORK TABLE    *
000300*    USED BY VALSORT TO RANK CALCULATION VALUES BEFORE THEY ARE   *
000400*    HANDED TO A DOWNSTREAM REPORT/SCREEN.                        *
000500*                                                                  *
000600*    CHANGE LOG                                                   *
000700*    121101 JS  ORIGINAL COPYBOOK                                 *
000800*    062703 RC  ADDED VAL-SORT-RANK, INSERTION-SORT WORK TABLE     *
000900*    100599 MM  Y2K SWEEP - NO DATE FIELDS IN THIS MEMBER          *
001000******************************************************************
001100 01  VALUE-REC.
001200     05  VAL-GROUP-NAME            PIC X(30).
001300     05  VAL-IS-PROCEDURE           PIC X(01).
001400         88  VAL-IS-PLANNED-PROCEDURE  VALUE "Y".
001500     05  VAL-VAR-DISPLAY-NAME         PIC X(60).
001600     05  FILLER                        PIC X(09).
001700
001800******************************************************************
001900*    PLANNED-PROCEDURE-NAME -- THE ONE GROUP NAME THAT RANKS       *
002000*    AHEAD OF EVERYTHING ELSE.  COMPARED LITERALLY AGAINST         *
002100*    VAL-GROUP-NAME TO SET VAL-IS-PROCEDURE AND VR-SORT-RANK.      *
002200******************************************************************
002300 01  PLANNED-PROCEDURE-NAME        PIC X(30)
002400         VALUE "Planned Procedure".
002500
002600******************************************************************
002700*    VALUE-SORT-TABLE -- IN-MEMORY WORK TABLE FOR THE INSERTION    *
002800*    SORT PERFORMED BY 300-SORT-VALUE-TABLE.  RANK 0 = PLANNED     *
002900*    PROCEDURE GROUP, RANK 1 = EVERYTHING ELSE; WITHIN A RANK,     *
003000*    ENTRIES ARE ORDERED ASCENDING BY DISPLAY NAME.                *
003100******************************************************************
003200 01  VALUE-SORT-WORK.
003300     05  VR-ENTRY-CNT              PIC 9(04) COMP.
003400     05  VR-ENTRY OCCURS 1 TO 500 TIMES
003500             DEPENDING ON VR-ENTRY-CNT INDEXED BY VR-IDX.
003600         10  VR-SORT-RANK           PIC 9(01) COMP.
003700         10  VR-GROUP-NAME           PIC X(30).
003800         10  VR-DISPLAY-NAME          PIC X(60).
003900
004000 01  VALUE-SORT-HOLD-ENTRY.
004100     05  VH-SORT-RANK              PIC 9(01) COMP.
004200     05  VH-GROUP-NAME              PIC X(30).
004300     05  VH-DISPLAY-NAME             PIC X(60).
