000100******************************************************************
000200*    PATOUT  --  ASSEMBLED PATIENT-OUT MASTER RECORD              *
000300*    ONE RECORD PER DFN, BUILT BY PATINTK FROM THE SIX VISTA      *
000400*    RPC FEEDS (BASIC, VITALS, WEIGHT-TREND, LABS, HEALTH         *
000500*    FACTORS, ACTIVE MEDICATIONS) PLUS THE TWO ATTACHED FREE-TEXT  *
000600*    NOTE BODIES.  WRITTEN TO PATIENT-OUT FOR THE SCREENS/NOTES    *
000700*    THAT CONSUME THE SURGICAL RISK CALCULATION DOWNSTREAM.        *
000800*                                                                  *
000900*    CHANGE LOG                                                    *
001000*    062501 JS  ORIGINAL COPYBOOK - DEMOGRAPHICS AND VITALS ONLY   *
001100*    091502 JS  ADDED PAT-LABS OCCURS TABLE                        *
001200*    030603 RC  ADDED PAT-HEALTH-FACTORS, PAT-ACTIVE-MEDS          *
001300*    112203 RC  ADDED PAT-KEY-ALPHA-VIEW REDEFINES FOR ABEND DUMPS *
001400*    082204 TGD ADDED ATTACHED NOTE TEXT BLOBS (STEP 8 OF INTAKE)  *
001500*    021499 MM  Y2K - PAT-DFN IS CALLER-SUPPLIED NUMERIC KEY, NO   *
001600*               STORED DATE FIELDS IN THIS RECORD TO SWEEP         *
001700******************************************************************
001800 01  PATIENT-OUT-REC.
001900
002000******************************************************************
002100*    KEY AND DEMOGRAPHICS                                          *
002200******************************************************************
002300     05  PAT-DFN                   PIC 9(09).
002400     05  PAT-NAME                   PIC X(30).
002500     05  PAT-GENDER                  PIC X(07).
002600     05  PAT-AGE                      PIC 9(03).
002700
002800******************************************************************
002900*    VITALS -- ALL FOUR VALUES ARE OPTIONAL.  THE PRESENCE         *
003000*    SWITCHES DRIVE WHETHER THE DOWNSTREAM SCREEN SHOWS A DASH     *
003100*    OR THE NUMBER; 6-MONTH WEIGHT IS ONLY EVER SET WHEN THE       *
003200*    CURRENT WEIGHT ITSELF WAS ALSO PRESENT (BATCH FLOW STEP 4).   *
003300******************************************************************
003400     05  PAT-HEIGHT-IN             PIC 9(03)V9(02).
003500     05  PAT-HEIGHT-PRESENT-SW      PIC X(01).
003600         88  PAT-HEIGHT-IS-PRESENT    VALUE "Y".
003700     05  PAT-WEIGHT-LBS               PIC 9(03)V9(02).
003800     05  PAT-WEIGHT-PRESENT-SW         PIC X(01).
003900         88  PAT-WEIGHT-IS-PRESENT       VALUE "Y".
004000     05  PAT-WEIGHT-6MO-LBS             PIC 9(03)V9(02).
004100     05  PAT-WEIGHT-6MO-PRESENT-SW       PIC X(01).
004200         88  PAT-WEIGHT-6MO-IS-PRESENT     VALUE "Y".
004300     05  PAT-BMI                          PIC 9(02)V9(02).
004400     05  PAT-BMI-PRESENT-SW                PIC X(01).
004500         88  PAT-BMI-IS-PRESENT              VALUE "Y".
004600
004700******************************************************************
004800*    LABS -- ONE ENTRY PER CONFIGURED LAB SYNONYM (SEE LABRSLT     *
004900*    COPYBOOK).  PAT-LAB-CNT IS THE NUMBER OF ENTRIES ACTUALLY     *
005000*    FILLED; UNFILLED ENTRIES ARE LEFT AS THEY WERE INITIALIZED.   *
005100******************************************************************
005200     05  PAT-LAB-CNT               PIC 9(02) COMP.
005300     05  PAT-LABS OCCURS 10 TIMES INDEXED BY PL-IDX.
005400         10  PL-LAB-NAME            PIC X(20).
005500         10  PL-LAB-VALUE            PIC 9(05)V9(04).
005600         10  PL-LAB-DATE-TIME         PIC X(19).
005700         10  PL-LAB-UNITS              PIC X(10).
005800
005900******************************************************************
006000*    HEALTH FACTORS -- VARIABLE LENGTH, ALLOW-LIST FILTERED.       *
006100*    CLEARED AND REBUILT EVERY RUN PER BATCH FLOW STEP 6.          *
006200******************************************************************
006300     05  PAT-HF-CNT                PIC 9(02) COMP.
006400     05  PAT-HEALTH-FACTORS OCCURS 1 TO 20 TIMES
006500             DEPENDING ON PAT-HF-CNT INDEXED BY PH-IDX.
006600         10  PH-HF-DATE             PIC X(08).
006700         10  PH-HF-NAME              PIC X(30).
006800
006900******************************************************************
007000*    ACTIVE MEDICATIONS -- NAME ONLY (MEDICATION-EXTRACTION RULE). *
007100*    CLEARED AND REBUILT EVERY RUN PER BATCH FLOW STEP 7.          *
007200******************************************************************
007300     05  PAT-MED-CNT               PIC 9(02) COMP.
007400     05  PAT-ACTIVE-MEDS OCCURS 1 TO 30 TIMES
007500             DEPENDING ON PAT-MED-CNT INDEXED BY PM-IDX.
007600         10  PM-MED-NAME            PIC X(40).
007700
007800******************************************************************
007900*    ATTACHED NOTE TEXT -- RAW BODY OF THE ADL AND DNR NOTE        *
008000*    FEEDS, CARRIED THROUGH UNPARSED (NO XML UNMARSHALLING IN     *
008100*    THIS SHOP'S COBOL -- BATCH FLOW STEP 8).                      *
008200******************************************************************
008300     05  PAT-ADL-NOTE-PRESENT-SW   PIC X(01).
008400         88  PAT-ADL-NOTE-IS-PRESENT VALUE "Y".
008500     05  PAT-ADL-NOTE-TEXT          PIC X(2000).
008600     05  PAT-DNR-NOTE-PRESENT-SW     PIC X(01).
008700         88  PAT-DNR-NOTE-IS-PRESENT  VALUE "Y".
008800     05  PAT-DNR-NOTE-TEXT            PIC X(2000).
008900
009000     05  FILLER                    PIC X(40).
009100
009200******************************************************************
009300*    ALTERNATE VIEWS -- ALL THREE OVERLAY ONLY THE FIXED-LENGTH    *
009400*    LEADING PORTION OF THE RECORD (KEY THROUGH THE LABS TABLE);   *
009500*    NOTHING PAST THAT POINT HAS A COMPILE-TIME-FIXED OFFSET ONCE  *
009600*    THE DEPENDING-ON TABLES ARE IN PLAY.                          *
009700******************************************************************
009800
009900******************************************************************
010000*    PAT-KEY-ALPHA-VIEW -- THE ABEND-RTN IN PATINTK MOVES THE KEY   *
010100*    INTO ABEND-REC AS TEXT; THIS REDEFINES LETS IT DO THAT        *
010200*    WITHOUT A SEPARATE MOVE/EDIT.                                  *
010300******************************************************************
010400 01  PAT-KEY-ALPHA-VIEW REDEFINES PATIENT-OUT-REC.
010500     05  PAT-KEY-ALPHA             PIC X(009).
010600     05  FILLER                     PIC X(645).
010700
010800******************************************************************
010900*    PAT-GENDER-CODE-VIEW -- PICKS THE ORIGINAL ONE-CHARACTER      *
011000*    VISTA GENDER CODE BACK OFF THE FRONT OF THE EXPANDED WORD     *
011100*    (Male/Female/Unknown ALL START WITH THE CODE LETTER EXCEPT    *
011200*    Unknown, WHICH THE CALLING PARAGRAPH TREATS AS BLANK).        *
011300******************************************************************
011400 01  PAT-GENDER-CODE-VIEW REDEFINES PATIENT-OUT-REC.
011500     05  FILLER                    PIC X(039).
011600     05  PGC-GENDER-FIRST-CHAR       PIC X(001).
011700     05  FILLER                       PIC X(614).
011800
011900******************************************************************
012000*    PAT-VITALS-BLOCK-VIEW -- THE FOUR VITALS VALUES AND THEIR      *
012100*    PRESENCE SWITCHES RESTATED AS ONE FLAT FIELD, USED WHEN        *
012200*    PATINTK DUMPS THE ASSEMBLED RECORD TO SYSOUT FOR A MANUAL      *
012300*    TRACE.                                                        *
012400******************************************************************
012500 01  PAT-VITALS-BLOCK-VIEW REDEFINES PATIENT-OUT-REC.
012600     05  FILLER                    PIC X(049).
012700     05  PVB-VITALS-BLOCK           PIC X(023).
012800     05  FILLER                      PIC X(582).
