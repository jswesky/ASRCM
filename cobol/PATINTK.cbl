000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PATINTK.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/25/01.
000600 DATE-COMPILED. 06/25/01.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM ASSEMBLES ONE PATIENT-OUT RECORD FOR THE
001300*          SURGICAL RISK CALCULATOR FROM THE SIX VISTA RPC TEXT
001400*          FEEDS PRODUCED FOR A SINGLE DFN LOOK-UP (BASIC DEMO-
001500*          GRAPHICS, RECENT VITALS, WEIGHT TREND, LABS, HEALTH
001600*          FACTORS, ACTIVE MEDICATIONS) PLUS THE TWO ATTACHED
001700*          FREE-TEXT NOTE FEEDS (ADL, DNR).
001800*
001900*          A FAILURE IN THE BASIC/VITALS STEPS ABENDS THE RUN --
002000*          NO PARTIAL PATIENT-OUT RECORD IS WRITTEN.  A FAILURE
002100*          IN THE LABS/HEALTH-FACTOR/MEDICATION STEPS IS SKIPPED
002200*          FOR THAT ONE STEP ONLY; THE RECORD STILL GETS WRITTEN.
002300*
002400******************************************************************
002500*    CHANGE LOG
002600*    062501 JS  ORIGINAL PROGRAM - BASIC, VITALS, WEIGHT-TREND
002700*    091502 JS  ADDED LAB-SYNONYM LOOP (STEP 5)
002800*    030603 RC  ADDED HEALTH-FACTOR ALLOW-LIST FILTER (STEP 6)
002900*    071603 RC  ADDED ACTIVE-MEDICATION EXTRACTION (STEP 7)
003000*    082204 TGD ADDED NOTE-TEXT ATTACHMENT (STEP 8)
003100*    011705 TGD SPLIT GENDER XLATE INTO ITS OWN PARAGRAPH
003200*    050806 RC  WEIGHT-6MO WINDOW NOW SKIPS CLEANLY ON SENTINEL
003300*    092107 JS  TIGHTENED LAB-PARSE TOLERANCE PER BUSINESS RULE
003400*    040109 TGD BMI TOKEN PICKUP REWRITTEN - WAS OFF BY ONE TOKEN
003500*    111310 RC  ADDED SYSOUT TRACE DUMP OF ASSEMBLED RECORD
003600*    021799 MM  Y2K - FILEMAN WINDOW DATES USE YYY = YEAR-1700,
003700*               NO TWO-DIGIT YEAR STORED ANYWHERE IN THIS PROGRAM
003800*    060512 RC  REQ 4471 - HEALTH-FACTOR CLEAR-FIRST RULE MADE
003900*               EXPLICIT (WAS RELYING ON INITIALIZE ONLY)
004000*    031814 TGD REQ 5290 - ACTIVE-MEDS CLEAR-FIRST RULE, SAME FIX
004100*    092216 JS  REQ 6103 - ABEND-RTN NOW DUMPS PAT-DFN-WS, NOT 0
004200*    041719 RC  REQ 7042 - LAB TOKEN COUNT CHECK (>= 4) ENFORCED
004300*               BEFORE THE NUMERIC-FIELD-2 CHECK, NOT AFTER
004400******************************************************************
004500
004600         PATIENT BASIC INPUT       -   UT-S-PATBASC
004700
004800         PATIENT VITALS INPUT      -   UT-S-PATVITL
004900
005000         WEIGHT TREND INPUT        -   UT-S-WGTTRND
005100
005200         LAB RESULT INPUT          -   UT-S-LABRSLT
005300
005400         HEALTH FACTOR INPUT       -   UT-S-HLTHFCT
005500
005600         ACTIVE MEDICATION INPUT   -   UT-S-ACTMEDS
005700
005800         ADL NOTE INPUT            -   UT-S-ADLNOTE
005900
006000         DNR NOTE INPUT            -   UT-S-DNRNOTE
006100
006200         OUTPUT FILE PRODUCED      -   UT-S-PATOUT
006300
006400         DUMP FILE                 -   SYSOUT
006500
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 SPECIAL-NAMES.
007200     UPSI-0 IS TRACE-DUMP-SW-EXT.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900     SELECT PATBASC-IN
008000     ASSIGN TO UT-S-PATBASC
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS PATBASC-STATUS.
008300
008400     SELECT PATVITL-IN
008500     ASSIGN TO UT-S-PATVITL
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS PATVITL-STATUS.
008800
008900     SELECT WGTTRND-IN
009000     ASSIGN TO UT-S-WGTTRND
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS WGTTRND-STATUS.
009300
009400     SELECT LABRSLT-IN
009500     ASSIGN TO UT-S-LABRSLT
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS LABRSLT-STATUS.
009800
009900     SELECT HLTHFCT-IN
010000     ASSIGN TO UT-S-HLTHFCT
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS HLTHFCT-STATUS.
010300
010400     SELECT ACTMEDS-IN
010500     ASSIGN TO UT-S-ACTMEDS
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS ACTMEDS-STATUS.
010800
010900     SELECT ADLNOTE-IN
011000     ASSIGN TO UT-S-ADLNOTE
011100       ACCESS MODE IS SEQUENTIAL
011200       FILE STATUS IS ADLNOTE-STATUS.
011300
011400     SELECT DNRNOTE-IN
011500     ASSIGN TO UT-S-DNRNOTE
011600       ACCESS MODE IS SEQUENTIAL
011700       FILE STATUS IS DNRNOTE-STATUS.
011800
011900     SELECT PATOUT-FILE
012000     ASSIGN TO UT-S-PATOUT
012100       ACCESS MODE IS SEQUENTIAL
012200       FILE STATUS IS PATOUT-STATUS.
012300
012400 DATA DIVISION.
012500 FILE SECTION.
012600 FD  SYSOUT
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 130 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS SYSOUT-REC.
013200 01  SYSOUT-REC                    PIC X(130).
013300
013400****** ONE LINE, CARET-DELIMITED - PAT-NAME/PAT-AGE/PAT-GENDER-CODE
013500 FD  PATBASC-IN
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 80 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS PATBASC-REC-DATA.
014100 01  PATBASC-REC-DATA              PIC X(80).
014200
014300****** UP TO 8 WHITESPACE-TOKEN LINES - HEIGHT/WEIGHT/BMI ON
014400****** LINES 6/7/8
014500 FD  PATVITL-IN
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 80 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS PATVITL-REC-DATA.
015100 01  PATVITL-REC-DATA              PIC X(80).
015200
015300****** 2-LINE PAIR PER MEASUREMENT, OR THE "NO WEIGHT" SENTINEL
015400 FD  WGTTRND-IN
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 80 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS WGTTRND-REC-DATA.
016000 01  WGTTRND-REC-DATA              PIC X(80).
016100
016200****** ONE LINE PER LAB RPC CALL, CARET-DELIMITED
016300 FD  LABRSLT-IN
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 80 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS LABRSLT-REC-DATA.
016900 01  LABRSLT-REC-DATA              PIC X(80).
017000
017100****** ONE LINE PER HEALTH FACTOR, CARET-DELIMITED
017200 FD  HLTHFCT-IN
017300     RECORDING MODE IS F
017400     LABEL RECORDS ARE STANDARD
017500     RECORD CONTAINS 80 CHARACTERS
017600     BLOCK CONTAINS 0 RECORDS
017700     DATA RECORD IS HLTHFCT-REC-DATA.
017800 01  HLTHFCT-REC-DATA              PIC X(80).
017900
018000****** ONE LINE PER ACTIVE MEDICATION, CARET-DELIMITED
018100 FD  ACTMEDS-IN
018200     RECORDING MODE IS F
018300     LABEL RECORDS ARE STANDARD
018400     RECORD CONTAINS 80 CHARACTERS
018500     BLOCK CONTAINS 0 RECORDS
018600     DATA RECORD IS ACTMEDS-REC-DATA.
018700 01  ACTMEDS-REC-DATA              PIC X(80).
018800
018900****** FREE-TEXT NOTE BODY - ATTACHED VERBATIM, NOT XML-PARSED
019000 FD  ADLNOTE-IN
019100     RECORDING MODE IS F
019200     LABEL RECORDS ARE STANDARD
019300     RECORD CONTAINS 80 CHARACTERS
019400     BLOCK CONTAINS 0 RECORDS
019500     DATA RECORD IS ADLNOTE-REC-DATA.
019600 01  ADLNOTE-REC-DATA              PIC X(80).
019700
019800 FD  DNRNOTE-IN
019900     RECORDING MODE IS F
020000     LABEL RECORDS ARE STANDARD
020100     RECORD CONTAINS 80 CHARACTERS
020200     BLOCK CONTAINS 0 RECORDS
020300     DATA RECORD IS DNRNOTE-REC-DATA.
020400 01  DNRNOTE-REC-DATA              PIC X(80).
020500
020600****** ASSEMBLED OUTPUT - ONE RECORD FOR THE DFN GIVEN ON SYSIN
020700 FD  PATOUT-FILE
020800     RECORDING MODE IS F
020900     LABEL RECORDS ARE STANDARD
021000     BLOCK CONTAINS 0 RECORDS
021100     DATA RECORD IS PATIENT-OUT-REC.
021200 COPY PATOUT.
021300
021400 WORKING-STORAGE SECTION.
021500
021600 01  FILE-STATUS-CODES.
021700     05  PATBASC-STATUS          PIC X(2).
021800         88 PATBASC-OK     VALUE "00".
021900     05  PATVITL-STATUS          PIC X(2).
022000         88 PATVITL-OK     VALUE "00".
022100     05  WGTTRND-STATUS          PIC X(2).
022200         88 WGTTRND-OK     VALUE "00".
022300     05  LABRSLT-STATUS          PIC X(2).
022400         88 LABRSLT-OK     VALUE "00".
022500     05  HLTHFCT-STATUS          PIC X(2).
022600         88 HLTHFCT-OK     VALUE "00".
022700     05  ACTMEDS-STATUS          PIC X(2).
022800         88 ACTMEDS-OK     VALUE "00".
022900     05  ADLNOTE-STATUS          PIC X(2).
023000         88 ADLNOTE-OK     VALUE "00".
023100     05  DNRNOTE-STATUS          PIC X(2).
023200         88 DNRNOTE-OK     VALUE "00".
023300     05  PATOUT-STATUS           PIC X(2).
023400         88 PATOUT-OK      VALUE "00".
023500
023600 COPY PATBASC.
023700 COPY PATVITL.
023800 COPY LABRSLT.
023900 COPY HLTHFCT.
024000 COPY ACTMEDS.
024100 COPY ABENDREC.
024200
024300 77  PAT-DFN-WS                    PIC 9(09) VALUE 0.
024400 77  WS-DATE                       PIC 9(06).
024500 77  ZERO-VAL                      PIC 9(01) VALUE 0.
024600 77  ONE-VAL                       PIC 9(01) VALUE 1.
024700
024800 01  FLAGS-AND-SWITCHES.
024900     05 MORE-BASIC-SW             PIC X(01) VALUE "Y".
025000         88 NO-MORE-BASIC    VALUE "N".
025100     05 MORE-VITALS-SW            PIC X(01) VALUE "Y".
025200         88 NO-MORE-VITALS   VALUE "N".
025300     05 MORE-WGTTRND-SW           PIC X(01) VALUE "Y".
025400         88 NO-MORE-WGTTRND  VALUE "N".
025500     05 MORE-LABRSLT-SW           PIC X(01) VALUE "Y".
025600         88 NO-MORE-LABRSLT  VALUE "N".
025700     05 MORE-HLTHFCT-SW           PIC X(01) VALUE "Y".
025800         88 NO-MORE-HLTHFCT  VALUE "N".
025900     05 MORE-ACTMEDS-SW           PIC X(01) VALUE "Y".
026000         88 NO-MORE-ACTMEDS  VALUE "N".
026100     05 MORE-ADLNOTE-SW           PIC X(01) VALUE "Y".
026200         88 NO-MORE-ADLNOTE  VALUE "N".
026300     05 MORE-DNRNOTE-SW           PIC X(01) VALUE "Y".
026400         88 NO-MORE-DNRNOTE  VALUE "N".
026500     05 STEP-FAILED-SW            PIC X(01) VALUE "N".
026600         88 STEP-HAS-FAILED  VALUE "Y".
026700     05 HF-NOT-ALLOWED-SW         PIC X(01) VALUE "N".
026800         88 HF-IS-NOT-ALLOWED  VALUE "Y".
026900
027000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
027100     05 VITALS-LINE-CNT           PIC 9(03) COMP.
027200     05 WGTTRND-LINE-CNT          PIC 9(03) COMP.
027300     05 WGTTRND-LAST-DATA-LINE    PIC 9(03) COMP.
027400     05 LAB-LOOP-SUB              PIC 9(02) COMP.
027500     05 MISC-SUB                  PIC 9(02) COMP.
027600
027700******************************************************************
027800*    WEIGHT-TREND WORK TABLE - THE WHOLE FEED FOR ONE DFN/DATE     *
027900*    WINDOW LOOK-UP IS BUFFERED HERE SO WE CAN INDEX BACK TO THE   *
028000*    SECOND-TO-LAST LINE ONCE WE KNOW HOW MANY LINES CAME BACK.    *
028100******************************************************************
028200 01  WGTTRND-BUFFER.
028300     05  WB-LINE OCCURS 20 TIMES INDEXED BY WB-IDX
028400                                   PIC X(80).
028500
028600 01  MISC-WS-FLDS.
028700     05 WS-NUMERIC-TEST           PIC S9(07)V9(04) VALUE 0.
028800     05 WS-NUMERIC-TEST-SW        PIC X(01).
028900         88 WS-VALUE-IS-NUMERIC   VALUE "Y".
029000     05 WS-YY                     PIC 9(02) COMP.
029100
029200 PROCEDURE DIVISION.
029300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029400     PERFORM 100-MAINLINE THRU 100-EXIT.
029500     PERFORM 999-CLEANUP THRU 999-EXIT.
029600     MOVE +0 TO RETURN-CODE.
029700     GOBACK.
029800
029900 000-HOUSEKEEPING.
030000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030100     DISPLAY "******** BEGIN JOB PATINTK ********".
030200     ACCEPT  WS-DATE FROM DATE.
030300     ACCEPT  PAT-DFN-WS FROM SYSIN.
030400     INITIALIZE PATIENT-OUT-REC.
030500     MOVE PAT-DFN-WS TO PAT-DFN.
030600     PERFORM 050-LOAD-LAB-SYNONYMS THRU 050-EXIT.
030700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030800 000-EXIT.
030900     EXIT.
031000
031100******************************************************************
031200*    LOADS THE LAB-SYNONYM-TABLE.  TODAY ONLY ALBUMIN IS          *
031300*    CONFIGURED; THE NEXT LAB GETS ITS OWN MOVE GROUP HERE AND    *
031400*    LS-ENTRY-CNT-MAX GETS BUMPED TO MATCH.                       *
031500******************************************************************
031600 050-LOAD-LAB-SYNONYMS.
031700     MOVE "050-LOAD-LAB-SYNONYMS" TO PARA-NAME.
031800     SET LS-IDX TO 1.
031900     MOVE "ALBUMIN             " TO LS-CANONICAL-NAME(LS-IDX).
032000     MOVE 1 TO LS-SYNONYM-CNT(LS-IDX).
032100     SET SY-IDX TO 1.
032200     MOVE "ALBUMIN             " TO LS-SYNONYM(LS-IDX, SY-IDX).
032300 050-EXIT.
032400     EXIT.
032500
032600******************************************************************
032700*    100-MAINLINE DRIVES BATCH FLOW STEPS 1 THROUGH 9.  STEPS 1-3 *
032800*    (PARAS 200/300) ABEND THE RUN ON FAILURE - NO PARTIAL RECORD *
032900*    IS WRITTEN.  STEPS 5-7 (PARAS 500/600/700) ARE SKIPPED ON A  *
033000*    PER-STEP BASIS AND DO NOT ABORT THE RECORD.                  *
033100******************************************************************
033200 100-MAINLINE.
033300     MOVE "100-MAINLINE" TO PARA-NAME.
033400     PERFORM 200-READ-PATIENT-BASIC THRU 200-EXIT.
033500     IF STEP-HAS-FAILED
033600         MOVE "*** NO PATIENT-BASIC LINE RETURNED" TO ABEND-REASON
033700         GO TO 1000-ABEND-RTN.
033800
033900     PERFORM 300-READ-PATIENT-VITALS THRU 300-EXIT.
034000
034100     IF PAT-WEIGHT-IS-PRESENT
034200         PERFORM 400-COMPUTE-WEIGHT-WINDOW THRU 400-EXIT
034300         PERFORM 410-READ-WEIGHT-TREND THRU 410-EXIT.
034400
034500     PERFORM 500-PROCESS-LABS THRU 500-EXIT.
034600     PERFORM 600-PROCESS-HEALTH-FACTORS THRU 600-EXIT.
034700     PERFORM 700-PROCESS-ACTIVE-MEDS THRU 700-EXIT.
034800     PERFORM 750-ATTACH-NOTES THRU 750B-EXIT.
034900     PERFORM 900-WRITE-PATIENT-OUT THRU 900-EXIT.
035000 100-EXIT.
035100     EXIT.
035200
035300******************************************************************
035400*    STEP 1-2 - PATIENT-BASIC.  ONE CARET-DELIMITED LINE.  ANY    *
035500*    GENDER CODE OTHER THAN M/F TRANSLATES TO "UNKNOWN" VIA THE   *
035600*    TWO-ENTRY GENDER-XLATE-TABLE (BUSINESS RULE, NOT HARD-CODED  *
035700*    IFS).                                                        *
035800******************************************************************
035900 200-READ-PATIENT-BASIC.
036000     MOVE "200-READ-PATIENT-BASIC" TO PARA-NAME.
036100     MOVE "N" TO STEP-FAILED-SW.
036200     READ PATBASC-IN INTO PB-RAW-LINE
036300         AT END
036400             MOVE "Y" TO STEP-FAILED-SW
036500             GO TO 200-EXIT
036600     END-READ.
036700     UNSTRING PB-RAW-LINE DELIMITED BY "^"
036800         INTO PB-NAME-TOK, PB-AGE-TOK, PB-GENDER-TOK.
036900     MOVE PB-NAME-TOK TO PAT-NAME-B, PAT-NAME.
037000     IF PB-AGE-TOK IS NUMERIC
037100         MOVE PB-AGE-TOK TO PAT-AGE-B, PAT-AGE
037200     ELSE
037300         MOVE 0 TO PAT-AGE-B, PAT-AGE.
037400     MOVE PB-GENDER-TOK TO PAT-GENDER-CODE-B.
037500     PERFORM 210-XLATE-GENDER THRU 210-EXIT.
037600 200-EXIT.
037700     EXIT.
037800
037900 210-XLATE-GENDER.
038000     MOVE "210-XLATE-GENDER" TO PARA-NAME.
038100     MOVE "Unknown" TO PAT-GENDER.
038200     SET GX-IDX TO 1.
038300     SEARCH GENDER-XLATE-ENTRY
038400         AT END
038500             MOVE "Unknown" TO PAT-GENDER
038600         WHEN GX-CODE(GX-IDX) = PAT-GENDER-CODE-B
038700             MOVE GX-NAME(GX-IDX) TO PAT-GENDER.
038800     IF TRACE-DUMP-SW-EXT
038900         DISPLAY "GENDER WORD FIRST CHAR - " PGC-GENDER-FIRST-CHAR.
039000 210-EXIT.
039100     EXIT.
039200
039300******************************************************************
039400*    STEP 3 - PATIENT-VITALS.  LINE 6 = HEIGHT, LINE 7 = WEIGHT,  *
039500*    LINE 8 = BMI.  IF ONLY ONE LINE (OR NONE) COMES BACK, LEAVE  *
039600*    HEIGHT/WEIGHT/BMI ABSENT - THIS IS NOT A FAILURE.            *
039700******************************************************************
039800 300-READ-PATIENT-VITALS.
039900     MOVE "300-READ-PATIENT-VITALS" TO PARA-NAME.
040000     MOVE 0 TO VITALS-LINE-CNT.
040100 300-READ-LOOP.
040200     READ PATVITL-IN INTO PV-RAW-LINE
040300         AT END
040400             MOVE "N" TO MORE-VITALS-SW
040500             GO TO 300-READ-DONE
040600     END-READ.
040700     ADD 1 TO VITALS-LINE-CNT.
040800     IF VITALS-LINE-CNT = 6
040900         PERFORM 310-PARSE-HEIGHT-LINE THRU 310-EXIT.
041000     IF VITALS-LINE-CNT = 7
041100         PERFORM 320-PARSE-WEIGHT-LINE THRU 320-EXIT.
041200     IF VITALS-LINE-CNT = 8
041300         PERFORM 330-PARSE-BMI-LINE THRU 330-EXIT.
041400     GO TO 300-READ-LOOP.
041500 300-READ-DONE.
041600     MOVE "Y" TO MORE-VITALS-SW.
041700 300-EXIT.
041800     EXIT.
041900
042000 310-PARSE-HEIGHT-LINE.
042100     MOVE "310-PARSE-HEIGHT-LINE" TO PARA-NAME.
042200     MOVE PV-RAW-LINE TO VITALS-DATE-TIME-WORK.
042300     MOVE VITALS-DATE-TIME-WORK TO PV-HEIGHT-DATE-TIME.
042400     UNSTRING PV-RAW-LINE DELIMITED BY ALL SPACES
042500         INTO VH-TOK1, VH-TOK-FEET, VH-TOK3, VH-TOK-INCHES, VH-TOK5.
042600     IF VH-TOK-FEET IS NUMERIC
042700         MOVE VH-TOK-FEET TO PV-HEIGHT-FEET
042800     ELSE
042900         MOVE 0 TO PV-HEIGHT-FEET.
043000     IF VH-TOK-INCHES IS NUMERIC
043100         MOVE VH-TOK-INCHES TO PV-HEIGHT-INCHES
043200     ELSE
043300         MOVE 0 TO PV-HEIGHT-INCHES.
043400     COMPUTE PV-HEIGHT-TOTAL-IN =
043500         (PV-HEIGHT-FEET * 12) + PV-HEIGHT-INCHES.
043600     MOVE "Y" TO PAT-HEIGHT-PRESENT-SW.
043700     MOVE PV-HEIGHT-TOTAL-IN TO PAT-HEIGHT-IN.
043800 310-EXIT.
043900     EXIT.
044000
044100 320-PARSE-WEIGHT-LINE.
044200     MOVE "320-PARSE-WEIGHT-LINE" TO PARA-NAME.
044300     MOVE PV-RAW-LINE TO VITALS-DATE-TIME-WORK.
044400     MOVE VITALS-DATE-TIME-WORK TO PV-WEIGHT-DATE-TIME.
044500     UNSTRING PV-RAW-LINE DELIMITED BY ALL SPACES
044600         INTO VW-TOK1, VW-TOK-LBS.
044700     IF VW-TOK-LBS IS NUMERIC
044800         MOVE VW-TOK-LBS TO PV-WEIGHT-LBS
044900         MOVE "Y" TO PV-WEIGHT-PRESENT-SW
045000         MOVE "Y" TO PAT-WEIGHT-PRESENT-SW
045100         MOVE PV-WEIGHT-LBS TO PAT-WEIGHT-LBS
045200     ELSE
045300         MOVE "N" TO PV-WEIGHT-PRESENT-SW.
045400 320-EXIT.
045500     EXIT.
045600
045700******************************************************************
045800*    BMI IS THE SECOND-TO-LAST WHITESPACE TOKEN OF ITS LINE.  THE  *
045900*    WHOLE LINE IS UNSTRUNG INTO A TABLE SO WE CAN COUNT TOKENS    *
046000*    FIRST AND THEN INDEX BACKWARD - NO ASSUMPTION IS MADE ABOUT   *
046100*    HOW MANY TOKENS THE FEED ACTUALLY CARRIES (REQ 5290-A).       *
046200******************************************************************
046300 330-PARSE-BMI-LINE.
046400     MOVE "330-PARSE-BMI-LINE" TO PARA-NAME.
046500     MOVE 0 TO VB-TOKEN-CNT.
046600     UNSTRING PV-RAW-LINE DELIMITED BY ALL SPACES
046700         INTO VB-TOKEN(1) VB-TOKEN(2) VB-TOKEN(3) VB-TOKEN(4)
046800              VB-TOKEN(5) VB-TOKEN(6) VB-TOKEN(7) VB-TOKEN(8)
046900              VB-TOKEN(9) VB-TOKEN(10)
047000         TALLYING IN VB-TOKEN-CNT.
047100     IF VB-TOKEN-CNT < 2
047200         GO TO 330-EXIT.
047300     SUBTRACT 1 FROM VB-TOKEN-CNT GIVING MISC-SUB.
047400     IF VB-TOKEN(MISC-SUB) IS NUMERIC
047500         MOVE VB-TOKEN(MISC-SUB) TO PV-BMI-VALUE
047600         MOVE "Y" TO PAT-BMI-PRESENT-SW
047700         MOVE PV-BMI-VALUE TO PAT-BMI.
047800 330-EXIT.
047900     EXIT.
048000
048100******************************************************************
048200*    STEP 4 - SIX-TO-EIGHTEEN-MONTH LOOKBACK WINDOW.  FILEMAN      *
048300*    INTERNAL DATE FORM IS YYY (YEAR MINUS 1700), MM, DD.  WE DO   *
048400*    NOT HAVE THE MOST-RECENT WEIGHT'S CENTURY FROM THE FEED, SO   *
048500*    THE WS-DATE (SYSTEM DATE) CENTURY IS USED TO DERIVE IT - THIS *
048600*    PROGRAM IS RUN THE SAME DAY THE VITALS WERE RETRIEVED.        *
048700******************************************************************
048800 400-COMPUTE-WEIGHT-WINDOW.
048900     MOVE "400-COMPUTE-WEIGHT-WINDOW" TO PARA-NAME.
049000     MOVE VDT-MM OF VITALS-DATE-TIME-PARTS TO WD-MOST-RECENT-MM.
049100     MOVE VDT-DD OF VITALS-DATE-TIME-PARTS TO WD-MOST-RECENT-DD.
049200     COMPUTE WS-YY = WS-DATE / 10000.
049300     IF WS-YY < 50
049400         COMPUTE WD-MOST-RECENT-YYY = WS-YY + 300
049500     ELSE
049600         COMPUTE WD-MOST-RECENT-YYY = WS-YY + 200.
049700
049800     COMPUTE WD-END-MM = WD-MOST-RECENT-MM - 6.
049900     COMPUTE WD-END-YYY = WD-MOST-RECENT-YYY.
050000     IF WD-END-MM < 1
050100         COMPUTE WD-END-MM = WD-END-MM + 12
050200         COMPUTE WD-END-YYY = WD-MOST-RECENT-YYY - 1.
050300
050400     COMPUTE WD-START-YYY = WD-MOST-RECENT-YYY - 1.
050500     MOVE WD-MOST-RECENT-MM TO WD-START-MM.
050600
050700     MOVE SPACES TO WD-END-DATE-FILEMAN.
050800     MOVE SPACES TO WD-START-DATE-FILEMAN.
050900     STRING WD-END-YYY WD-END-MM WD-MOST-RECENT-DD
051000         DELIMITED BY SIZE INTO WD-END-DATE-FILEMAN.
051100     STRING WD-START-YYY WD-START-MM WD-MOST-RECENT-DD
051200         DELIMITED BY SIZE INTO WD-START-DATE-FILEMAN.
051300 400-EXIT.
051400     EXIT.
051500
051600******************************************************************
051700*    STEP 4(B) - READ THE WEIGHT-TREND FEED FOR THE WINDOW JUST   *
051800*    COMPUTED.  SENTINEL LINE MEANS "NO DATA"; OTHERWISE ONLY THE *
051900*    SECOND-TO-LAST LINE OF THE FEED CARRIES THE ANSWER.          *
052000******************************************************************
052100 410-READ-WEIGHT-TREND.
052200     MOVE "410-READ-WEIGHT-TREND" TO PARA-NAME.
052300     MOVE 0 TO WGTTRND-LINE-CNT.
052400     MOVE "N" TO WT-NO-WEIGHT-SW.
052500 410-READ-LOOP.
052600     READ WGTTRND-IN INTO WT-RAW-LINE
052700         AT END
052800             GO TO 410-READ-DONE
052900     END-READ.
053000     ADD 1 TO WGTTRND-LINE-CNT.
053100     IF WGTTRND-LINE-CNT = 1
053200         IF WT-RAW-LINE(1:39) = WT-SENTINEL-LINE(1:39)
053300             MOVE "Y" TO WT-NO-WEIGHT-SW
053400             GO TO 410-DRAIN-LOOP.
053500     IF WGTTRND-LINE-CNT NOT > 20
053600         MOVE WT-RAW-LINE TO WB-LINE(WGTTRND-LINE-CNT).
053700     GO TO 410-READ-LOOP.
053800 410-DRAIN-LOOP.
053900     READ WGTTRND-IN INTO WT-RAW-LINE
054000         AT END
054100             GO TO 410-READ-DONE
054200     END-READ.
054300     GO TO 410-DRAIN-LOOP.
054400 410-READ-DONE.
054500     IF WT-NO-WEIGHT-FOUND OR WGTTRND-LINE-CNT < 2
054600         GO TO 410-EXIT.
054700     COMPUTE WGTTRND-LAST-DATA-LINE = WGTTRND-LINE-CNT - 1.
054800     UNSTRING WB-LINE(WGTTRND-LAST-DATA-LINE)
054900         DELIMITED BY "^" OR ALL SPACES
055000         INTO WT-TOKEN(1) WT-TOKEN(2) WT-TOKEN(3) WT-TOKEN(4)
055100              WT-TOKEN(5) WT-TOKEN(6) WT-TOKEN(7) WT-TOKEN(8)
055200         TALLYING IN WT-TOKEN-CNT.
055300     IF WT-TOKEN-CNT < 4
055400         GO TO 410-EXIT.
055500     MOVE WT-TOKEN(1) TO WT-MEASURE-DATE-TIME.
055600     IF WT-TOKEN(4) IS NUMERIC
055700         MOVE WT-TOKEN(4) TO WT-WEIGHT-6MO-LBS
055800         MOVE "Y" TO PAT-WEIGHT-6MO-PRESENT-SW
055900         MOVE WT-WEIGHT-6MO-LBS TO PAT-WEIGHT-6MO-LBS.
056000 410-EXIT.
056100     EXIT.
056200
056300******************************************************************
056400*    STEP 5 - ONE LAB-RESULT RPC CALL PER CONFIGURED SYNONYM      *
056500*    GROUP (TODAY JUST ALBUMIN).  A LAB THAT FAILS TO PARSE IS    *
056600*    SKIPPED - IT DOES NOT ABORT THE RECORD (BUSINESS RULE).      *
056700******************************************************************
056800 500-PROCESS-LABS.
056900     MOVE "500-PROCESS-LABS" TO PARA-NAME.
057000     MOVE 0 TO PAT-LAB-CNT.
057100     PERFORM 510-READ-ONE-LAB THRU 510-EXIT
057200         VARYING LAB-LOOP-SUB FROM 1 BY 1
057300         UNTIL LAB-LOOP-SUB > LS-ENTRY-CNT-MAX.
057400 500-EXIT.
057500     EXIT.
057600
057700 510-READ-ONE-LAB.
057800     MOVE "510-READ-ONE-LAB" TO PARA-NAME.
057900     SET LS-IDX TO LAB-LOOP-SUB.
058000     IF LS-CANONICAL-NAME(LS-IDX) = SPACES
058100         GO TO 510-EXIT.
058200     READ LABRSLT-IN INTO LR-RAW-LINE
058300         AT END
058400             GO TO 510-EXIT
058500     END-READ.
058600     IF LR-RAW-LINE = SPACES
058700         GO TO 510-EXIT.
058800     PERFORM 520-PARSE-LAB-LINE THRU 520-EXIT.
058900 510-EXIT.
059000     EXIT.
059100
059200******************************************************************
059300*    A LAB LINE IS USABLE ONLY WHEN THE SPLIT ON "^" YIELDS AT    *
059400*    LEAST 4 FIELDS AND FIELD 2 (THE VALUE) IS NUMERIC.  ANYTHING *
059500*    ELSE IS A SILENT SKIP FOR THIS ONE LAB (REQ 7042).           *
059600******************************************************************
059700 520-PARSE-LAB-LINE.
059800     MOVE "520-PARSE-LAB-LINE" TO PARA-NAME.
059900     MOVE 0 TO LRT-FIELD-CNT.
060000     UNSTRING LR-RAW-LINE DELIMITED BY "^"
060100         INTO LRT-NAME-FLD, LRT-VALUE-FLD, LRT-DATE-FLD,
060200              LRT-UNITS-FLD
060300         TALLYING IN LRT-FIELD-CNT.
060400     IF LRT-FIELD-CNT < 4
060500         GO TO 520-EXIT.
060600     IF LRT-VALUE-FLD IS NOT NUMERIC
060700         GO TO 520-EXIT.
060800     ADD 1 TO PAT-LAB-CNT.
060900     SET PL-IDX TO PAT-LAB-CNT.
061000     MOVE LS-CANONICAL-NAME(LS-IDX) TO PL-LAB-NAME(PL-IDX).
061100     MOVE LRT-VALUE-FLD TO PL-LAB-VALUE(PL-IDX).
061200     MOVE LRT-DATE-FLD TO PL-LAB-DATE-TIME(PL-IDX).
061300     MOVE LRT-UNITS-FLD TO PL-LAB-UNITS(PL-IDX).
061400 520-EXIT.
061500     EXIT.
061600
061700******************************************************************
061800*    STEP 6 - HEALTH FACTORS.  TABLE IS CLEARED FIRST (REQ 4471)  *
061900*    THEN REBUILT FROM LINES WHOSE NAME SURVIVES THE ALLOW-LIST.  *
062000******************************************************************
062100 600-PROCESS-HEALTH-FACTORS.
062200     MOVE "600-PROCESS-HEALTH-FACTORS" TO PARA-NAME.
062300     MOVE 0 TO PAT-HF-CNT.
062400 600-READ-LOOP.
062500     READ HLTHFCT-IN INTO HF-RAW-LINE
062600         AT END
062700             GO TO 600-EXIT
062800     END-READ.
062900     UNSTRING HF-RAW-LINE DELIMITED BY "^"
063000         INTO HFT-DATE-FLD, HFT-NAME-FLD.
063100     PERFORM 610-CHECK-ALLOW-LIST THRU 610-EXIT.
063200     GO TO 600-READ-LOOP.
063300 600-EXIT.
063400     EXIT.
063500
063600 610-CHECK-ALLOW-LIST.
063700     MOVE "N" TO HF-NOT-ALLOWED-SW.
063800     SET HFA-IDX TO 1.
063900     SEARCH HFA-ENTRY
064000         AT END
064100             MOVE "Y" TO HF-NOT-ALLOWED-SW
064200         WHEN HFA-ENTRY(HFA-IDX) = HFT-NAME-FLD
064300             CONTINUE.
064400     IF HF-IS-NOT-ALLOWED
064500         GO TO 610-EXIT.
064600     IF PAT-HF-CNT < 20
064700         ADD 1 TO PAT-HF-CNT
064800         SET PH-IDX TO PAT-HF-CNT
064900         MOVE HFT-DATE-FLD TO PH-HF-DATE(PH-IDX)
065000         MOVE HFT-NAME-FLD TO PH-HF-NAME(PH-IDX).
065100 610-EXIT.
065200     EXIT.
065300
065400******************************************************************
065500*    STEP 7 - ACTIVE MEDICATIONS.  TABLE CLEARED FIRST (REQ 5290) *
065600*    THEN REBUILT.  ONLY THE NAME FIELD (2ND) IS RETAINED.        *
065700******************************************************************
065800 700-PROCESS-ACTIVE-MEDS.
065900     MOVE "700-PROCESS-ACTIVE-MEDS" TO PARA-NAME.
066000     MOVE 0 TO PAT-MED-CNT.
066100 700-READ-LOOP.
066200     READ ACTMEDS-IN INTO AM-RAW-LINE
066300         AT END
066400             GO TO 700-EXIT
066500     END-READ.
066600     UNSTRING AM-RAW-LINE DELIMITED BY "^"
066700         INTO AMT-ID-FLD, AMT-NAME-FLD.
066800     IF PAT-MED-CNT < 30
066900         ADD 1 TO PAT-MED-CNT
067000         SET PM-IDX TO PAT-MED-CNT
067100         MOVE AMT-NAME-FLD TO PM-MED-NAME(PM-IDX).
067200     GO TO 700-READ-LOOP.
067300 700-EXIT.
067400     EXIT.
067500
067600******************************************************************
067700*    STEP 8 - ATTACH THE ADL/DNR NOTE BODIES AS RAW TEXT.  EACH    *
067800*    FEED IS CONCATENATED LINE BY LINE INTO ITS BLOB FIELD; NO     *
067900*    XML UNMARSHALLING IS DONE HERE (OUT OF SCOPE FOR THIS PORT).  *
068000******************************************************************
068100 750-ATTACH-NOTES.
068200     MOVE "750-ATTACH-NOTES" TO PARA-NAME.
068300     MOVE SPACES TO PAT-ADL-NOTE-TEXT.
068400     MOVE "N" TO PAT-ADL-NOTE-PRESENT-SW.
068500 750-ADL-LOOP.
068600     READ ADLNOTE-IN INTO ADLNOTE-REC-DATA
068700         AT END
068800             GO TO 750-DNR-START
068900     END-READ.
069000     MOVE "Y" TO PAT-ADL-NOTE-PRESENT-SW.
069100     STRING PAT-ADL-NOTE-TEXT DELIMITED BY SIZE
069200            ADLNOTE-REC-DATA DELIMITED BY SIZE
069300         INTO PAT-ADL-NOTE-TEXT.
069400     GO TO 750-ADL-LOOP.
069500 750-DNR-START.
069600     MOVE SPACES TO PAT-DNR-NOTE-TEXT.
069700     MOVE "N" TO PAT-DNR-NOTE-PRESENT-SW.
069800 750-DNR-LOOP.
069900     READ DNRNOTE-IN INTO DNRNOTE-REC-DATA
070000         AT END
070100             GO TO 750B-EXIT
070200     END-READ.
070300     MOVE "Y" TO PAT-DNR-NOTE-PRESENT-SW.
070400     STRING PAT-DNR-NOTE-TEXT DELIMITED BY SIZE
070500            DNRNOTE-REC-DATA DELIMITED BY SIZE
070600         INTO PAT-DNR-NOTE-TEXT.
070700     GO TO 750-DNR-LOOP.
070800 750B-EXIT.
070900     EXIT.
071000
071100 900-WRITE-PATIENT-OUT.
071200     MOVE "900-WRITE-PATIENT-OUT" TO PARA-NAME.
071300     WRITE PATIENT-OUT-REC.
071400     IF TRACE-DUMP-SW-EXT
071500         WRITE SYSOUT-REC FROM PAT-VITALS-BLOCK-VIEW.
071600 900-EXIT.
071700     EXIT.
071800
071900 800-OPEN-FILES.
072000     MOVE "800-OPEN-FILES" TO PARA-NAME.
072100     OPEN INPUT PATBASC-IN, PATVITL-IN, WGTTRND-IN,
072200                LABRSLT-IN, HLTHFCT-IN, ACTMEDS-IN,
072300                ADLNOTE-IN, DNRNOTE-IN.
072400     OPEN OUTPUT PATOUT-FILE, SYSOUT.
072500 800-EXIT.
072600     EXIT.
072700
072800 850-CLOSE-FILES.
072900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
073000     CLOSE PATBASC-IN, PATVITL-IN, WGTTRND-IN,
073100           LABRSLT-IN, HLTHFCT-IN, ACTMEDS-IN,
073200           ADLNOTE-IN, DNRNOTE-IN,
073300           PATOUT-FILE, SYSOUT.
073400 850-EXIT.
073500     EXIT.
073600
073700 999-CLEANUP.
073800     MOVE "999-CLEANUP" TO PARA-NAME.
073900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
074000     DISPLAY "******** NORMAL END OF JOB PATINTK ********".
074100 999-EXIT.
074200     EXIT.
074300
074400 1000-ABEND-RTN.
074500     MOVE PAT-DFN-WS TO EXPECTED-VAL.
074600     MOVE 0 TO ACTUAL-VAL.
074700     DISPLAY "PATIENT KEY IN ERROR - " PAT-KEY-ALPHA UPON CONSOLE.
074800     WRITE SYSOUT-REC FROM ABEND-REC.
074900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075000     DISPLAY "*** ABNORMAL END OF JOB- PATINTK ***" UPON CONSOLE.
075100     DIVIDE ZERO-VAL INTO ONE-VAL.
