000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  EDITVAL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/02/01.
000700 DATE-COMPILED. 11/02/01.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*    CALLED SUBPROGRAM - VALIDATES ONE ADMINISTRATOR-MAINTAINED   *
001200*    RISK-MODEL VARIABLE DEFINITION BEFORE IT IS POSTED.  EVERY   *
001300*    CHECK RUNS REGARDLESS OF WHETHER AN EARLIER CHECK FAILED SO  *
001400*    THE SCREEN CAN REPORT ALL VIOLATIONS IN ONE PASS.            *
001500*                                                                  *
001600*    CHANGE LOG
001700*    110201 JS  ORIGINAL PROGRAM - DISPLAY-NAME CHECKS ONLY
001800*    020497 JS  ADDED 200-CHECK-KEY, 300-CHECK-HELP-TEXT AND
001900*                400-CHECK-GROUP-ID TO MATCH THE FULL CONTRACT
002000*    030497 JS  FIXED ABEND ON A NULL EV-KEY DURING THE KEY-
002100*                CHARACTER SCAN IN 200-CHECK-KEY - SCREEN WAS
002200*                PASSING SPACES, NOT A MISSING FIELD
002300*    091503 RC  AFTER 030497'S FIX, A BLANK KEY WAS STILL
002400*                FALLING THROUGH TO THE LENGTH-MAX TEST AND
002500*                COMING BACK BAD FOR THE WRONG REASON - NOW
002600*                EXITS 200-CHECK-KEY BEFORE THAT TEST RUNS
002700*    082004 TGD EV-GROUP-ID LOOKUP NOW DRIVEN OFF VARIABLE-GROUP-
002800*                TABLE IN EDITVAR RATHER THAN A HARD-CODED RANGE
002900*    021799 MM  Y2K - NO DATE FIELDS IN THIS PROGRAM
003000*    041719 RC  REQ 7050 - KEY CHARACTER SET WIDENED TO ALLOW
003100*                THE UNDERSCORE, SITE WAS USING DASHES IN KEYS
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     CLASS KEY-CHAR-CLASS IS "A" THRU "Z", "a" THRU "z",
004000                              "0" THRU "9", "-", "_".
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 COPY EDITVAR.
004800
004900 01  EV-KEY-LEN                    PIC 9(03) COMP.
005000 01  EV-HELP-TEXT-LEN               PIC 9(03) COMP.
005100 01  EV-BAD-CHAR-CNT                 PIC 9(03) COMP.
005200 01  EV-CHAR-IDX                      PIC 9(03) COMP.
005300
005400******************************************************************
005500*    ONE-BYTE WORK AREA FOR THE KEY-CHARACTER SCAN IN 210.  THE   *
005600*    ALPHA VIEW IS WHAT THE CLASS CONDITION IS ACTUALLY TESTED    *
005700*    AGAINST - KEPT SEPARATE FROM THE BASE NAME SO A FUTURE RULE  *
005800*    THAT NEEDS THE RAW BYTE (E.G. CASE-FOLDING) HAS SOMEWHERE    *
005900*    TO HANG WITHOUT DISTURBING THIS PARAGRAPH.                  *
006000******************************************************************
006100 01  EV-ONE-KEY-CHAR                PIC X(01).
006200 01  EV-ONE-KEY-CHAR-VIEW REDEFINES EV-ONE-KEY-CHAR.
006300     05  EV-ONE-KEY-CHAR-ALPHA     PIC X(01).
006400
006500******************************************************************
006600*    FLAT VIEW OF THE RESULT GROUP - LETS 000-MAINLINE CLEAR ALL  *
006700*    FIVE RESULT SWITCHES WITH ONE MOVE SPACES BEFORE THE FOUR    *
006800*    CHECKS RUN, INSTEAD OF FIVE SEPARATE MOVEs.                  *
006900******************************************************************
007000 01  EV-RESULT-FLAT REDEFINES EDIT-VARIABLE-RESULT.
007100     05  FILLER                    PIC X(15).
007200
007300******************************************************************
007400*    TRACE VIEW OF THE INCOMING RECORD - KEY AND DISPLAY NAME     *
007500*    ONLY, FOR THE ONE-LINE AUDIT DISPLAY IN 000-MAINLINE.  HELP  *
007600*    TEXT IS TOO WIDE TO BE WORTH PUTTING ON THE JOB LOG.         *
007700******************************************************************
007800 01  EV-TRACE-VIEW REDEFINES EDIT-VARIABLE.
007900     05  EV-TRACE-KEY              PIC X(30).
008000     05  EV-TRACE-DISPLAY-NAME      PIC X(60).
008100     05  FILLER                      PIC X(514).
008200
008300 01  EV-KEY-LEN-OK-SW              PIC X(01) VALUE "Y".
008400     88  EV-KEY-LEN-IS-OK            VALUE "Y".
008500
008600 LINKAGE SECTION.
008700 01  LK-EDIT-VARIABLE.
008800     05  LK-EV-KEY                 PIC X(30).
008900     05  LK-EV-DISPLAY-NAME        PIC X(60).
009000     05  LK-EV-HELP-TEXT           PIC X(500).
009100     05  LK-EV-GROUP-ID            PIC 9(04).
009200     05  FILLER                    PIC X(10).
009300
009400 01  LK-EDIT-VARIABLE-RESULT.
009500     05  LK-EVR-DISPLAY-NAME-EMPTY-SW PIC X(01).
009600     05  LK-EVR-DISPLAY-NAME-LONG-SW  PIC X(01).
009700     05  LK-EVR-KEY-BAD-SW             PIC X(01).
009800     05  LK-EVR-HELP-TEXT-LONG-SW       PIC X(01).
009900     05  LK-EVR-GROUP-ID-BAD-SW          PIC X(01).
010000     05  FILLER                          PIC X(10).
010100
010200 PROCEDURE DIVISION USING LK-EDIT-VARIABLE,
010300         LK-EDIT-VARIABLE-RESULT.
010400
010500 000-MAINLINE.
010600     MOVE LK-EV-KEY          TO EV-KEY.
010700     MOVE LK-EV-DISPLAY-NAME TO EV-DISPLAY-NAME.
010800     MOVE LK-EV-HELP-TEXT    TO EV-HELP-TEXT.
010900     MOVE LK-EV-GROUP-ID     TO EV-GROUP-ID.
011000     MOVE SPACES TO EV-RESULT-FLAT.
011100     DISPLAY "EDITVAL - CHECKING KEY=" EV-TRACE-KEY
011200             " NAME=" EV-TRACE-DISPLAY-NAME.
011300
011400     PERFORM 100-CHECK-DISPLAY-NAME THRU 100-EXIT.
011500     PERFORM 200-CHECK-KEY THRU 200-EXIT.
011600     PERFORM 300-CHECK-HELP-TEXT THRU 300-EXIT.
011700     PERFORM 400-CHECK-GROUP-ID THRU 400-EXIT.
011800
011900     MOVE EVR-DISPLAY-NAME-EMPTY-SW
012000         TO LK-EVR-DISPLAY-NAME-EMPTY-SW.
012100     MOVE EVR-DISPLAY-NAME-LONG-SW  TO LK-EVR-DISPLAY-NAME-LONG-SW.
012200     MOVE EVR-KEY-BAD-SW             TO LK-EVR-KEY-BAD-SW.
012300     MOVE EVR-HELP-TEXT-LONG-SW       TO LK-EVR-HELP-TEXT-LONG-SW.
012400     MOVE EVR-GROUP-ID-BAD-SW          TO LK-EVR-GROUP-ID-BAD-SW.
012500     GOBACK.
012600
012700******************************************************************
012800*    CHECK 1/2 - DISPLAY NAME IS REQUIRED AND MAY NOT EXCEED      *
012900*    EV-DISPLAY-NAME-MAX BYTES (TRAILING BLANKS DO NOT COUNT).    *
013000******************************************************************
013100 100-CHECK-DISPLAY-NAME.
013200     IF EV-DISPLAY-NAME = SPACES
013300         MOVE "Y" TO EVR-DISPLAY-NAME-EMPTY-SW.
013400
013500     MOVE 0 TO EV-CHAR-IDX.
013600     INSPECT EV-DISPLAY-NAME TALLYING EV-CHAR-IDX
013700         FOR CHARACTERS BEFORE INITIAL SPACE.
013800     IF EV-CHAR-IDX > EV-DISPLAY-NAME-MAX
013900         MOVE "Y" TO EVR-DISPLAY-NAME-LONG-SW.
014000 100-EXIT.
014100     EXIT.
014200
014300******************************************************************
014400*    CHECK 3 - KEY IS REQUIRED, MAY NOT EXCEED EV-KEY-MAX BYTES,  *
014500*    AND EVERY BYTE UP TO THE TRAILING BLANKS MUST TEST TRUE      *
014600*    AGAINST THE KEY-CHAR-CLASS CONDITION DEFINED ABOVE.          *
014700******************************************************************
014800 200-CHECK-KEY.
014900     MOVE 0 TO EV-KEY-LEN.
015000     MOVE 0 TO EV-BAD-CHAR-CNT.
015100     MOVE "Y" TO EV-KEY-LEN-OK-SW.
015200
015300     IF EV-KEY = SPACES
015400         MOVE "Y" TO EVR-KEY-BAD-SW
015500         GO TO 200-EXIT.
015600
015700     INSPECT EV-KEY TALLYING EV-KEY-LEN
015800         FOR CHARACTERS BEFORE INITIAL SPACE.
015900     IF EV-KEY-LEN > EV-KEY-MAX
016000         MOVE "N" TO EV-KEY-LEN-OK-SW.
016100
016200     PERFORM 210-SCAN-ONE-KEY-CHAR THRU 210-EXIT
016300         VARYING EV-CHAR-IDX FROM 1 BY 1
016400         UNTIL EV-CHAR-IDX > EV-KEY-LEN.
016500
016600     IF EV-BAD-CHAR-CNT > 0 OR NOT EV-KEY-LEN-IS-OK
016700         MOVE "Y" TO EVR-KEY-BAD-SW.
016800 200-EXIT.
016900     EXIT.
017000
017100 210-SCAN-ONE-KEY-CHAR.
017200     MOVE EV-KEY(EV-CHAR-IDX:1) TO EV-ONE-KEY-CHAR.
017300     IF EV-ONE-KEY-CHAR-ALPHA IS NOT KEY-CHAR-CLASS
017400         ADD 1 TO EV-BAD-CHAR-CNT.
017500 210-EXIT.
017600     EXIT.
017700
017800******************************************************************
017900*    CHECK 4 - HELP TEXT IS OPTIONAL BUT MAY NOT EXCEED           *
018000*    EV-HELP-TEXT-MAX BYTES WHEN PRESENT.                        *
018100******************************************************************
018200 300-CHECK-HELP-TEXT.
018300     MOVE 0 TO EV-HELP-TEXT-LEN.
018400     INSPECT EV-HELP-TEXT TALLYING EV-HELP-TEXT-LEN
018500         FOR CHARACTERS BEFORE INITIAL SPACE.
018600     IF EV-HELP-TEXT-LEN > EV-HELP-TEXT-MAX
018700         MOVE "Y" TO EVR-HELP-TEXT-LONG-SW.
018800 300-EXIT.
018900     EXIT.
019000
019100******************************************************************
019200*    CHECK 5 - GROUP-ID MUST RESOLVE TO ONE OF THE ENTRIES IN     *
019300*    VARIABLE-GROUP-TABLE (EDITVAR COPYBOOK). SEARCH SETS         *
019400*    EVR-GROUP-ID-BAD-SW WHEN THE SEARCH RUNS OFF THE END.        *
019500******************************************************************
019600 400-CHECK-GROUP-ID.
019700     SET VG-IDX TO 1.
019800     SEARCH VG-ENTRY VARYING VG-IDX
019900         AT END
020000             MOVE "Y" TO EVR-GROUP-ID-BAD-SW
020100         WHEN VG-GROUP-ID (VG-IDX) = EV-GROUP-ID
020200             CONTINUE.
020300 400-EXIT.
020400     EXIT.
