000100******************************************************************
000200*    PATVITL  --  PATIENT-VITALS / WEIGHT-TREND WORK AREAS        *
000300*    (GET_RECENT_VITALS AND GET_VITAL RPC FEEDS)                  *
000400*                                                                  *
000500*    VITALS FEED IS 8 WHITESPACE-TOKEN LINES, HEIGHT ON LINE 6,    *
000600*    WEIGHT ON LINE 7, BMI ON LINE 8 (1-UP).  WEIGHT-TREND FEED    *
000700*    IS A 2-LINE PAIR, ONLY THE SECOND-TO-LAST LINE CARRIES DATA.  *
000800*                                                                  *
000900*    CHANGE LOG                                                   *
001000*    070801 JS  ORIGINAL COPYBOOK, VITALS TOKENS ONLY              *
001100*    040302 RC  ADDED WEIGHT-TREND AREA AND FILEMAN WINDOW DATES   *
001200*    031799 MM  Y2K - WD-xxxx-YYY FIELDS CARRY YEAR-1700, NOT A    *
001300*               TWO-DIGIT YEAR, SO NO WINDOW CHANGE WAS NEEDED     *
001400*    052219 TGD REQ 6902 - WD-END-MM MADE SIGNED - THE JAN-MAY     *
001500*               BACK-INTO-LAST-YEAR CASE WAS COMING BACK POSITIVE  *
001600*               SO THE WRAPAROUND TEST NEVER FIRED                 *
001700*    101219 TGD DROPPED PV-MORE-THAN-ONE-LINE-SW - NEVER SET OR    *
001800*               TESTED, MORE-VITALS-SW IN PATINTK DOES THE REAL    *
001900*               EOF CHECK                                          *
002000******************************************************************
002100 01  PATIENT-VITALS-LINE.
002200     05  PV-RAW-LINE               PIC X(80).
002300
002400******************************************************************
002500*    TOKEN WORK AREAS -- ONE UNSTRING TARGET GROUP PER VITALS      *
002600*    LINE WE ACTUALLY CARE ABOUT.  UNUSED TOKENS ARE KEPT SO THE   *
002700*    UNSTRING STATEMENT DOES NOT OVERFLOW INTO THE NEXT FIELD.     *
002800******************************************************************
002900 01  VITALS-HEIGHT-TOKENS.
003000     05  VH-TOK1                   PIC X(10).
003100     05  VH-TOK-FEET                PIC X(05).
003200     05  VH-TOK3                     PIC X(10).
003300     05  VH-TOK-INCHES                PIC X(06).
003400     05  VH-TOK5                       PIC X(10).
003500
003600 01  VITALS-WEIGHT-TOKENS.
003700     05  VW-TOK1                   PIC X(10).
003800     05  VW-TOK-LBS                 PIC X(08).
003900
004000******************************************************************
004100*    BMI LINE TOKEN TABLE -- WE NEED THE SECOND-TO-LAST TOKEN AND  *
004200*    DON'T KNOW HOW MANY TOKENS THE LINE CARRIES, SO THE WHOLE     *
004300*    LINE IS UNSTRING'D INTO AN OCCURS TABLE AND WALKED BACKWARD.  *
004400******************************************************************
004500 01  VITALS-BMI-WORK.
004600     05  VB-TOKEN-CNT              PIC 9(2) COMP.
004700     05  VB-TOKEN-TBL OCCURS 10 TIMES INDEXED BY VB-IDX.
004800         10  VB-TOKEN               PIC X(10).
004900
005000 01  PATIENT-VITALS.
005100     05  PV-HEIGHT-DATE-TIME       PIC X(14).
005200     05  PV-HEIGHT-FEET             PIC 9(1).
005300     05  PV-HEIGHT-INCHES            PIC 9(2)V9(1).
005400     05  PV-HEIGHT-TOTAL-IN           PIC 9(3)V9(2).
005500     05  PV-WEIGHT-DATE-TIME           PIC X(14).
005600     05  PV-WEIGHT-LBS                  PIC 9(3)V9(2).
005700     05  PV-BMI-VALUE                    PIC 9(2)V9(2).
005800     05  PV-WEIGHT-PRESENT-SW             PIC X(1).
005900         88  PV-WEIGHT-PRESENT              VALUE "Y".
006000         88  PV-WEIGHT-ABSENT                VALUE "N".
006100     05  FILLER                               PIC X(19).
006200
006300******************************************************************
006400*    SHARED DATE-TIME BREAKOUT -- ALL THREE VITALS DATE-TIMES AND  *
006500*    THE WEIGHT-TREND MEASURE DATE-TIME SHARE THE SAME "MM/DD/YY   *
006600*    @HH:MM" SHAPE, SO ONE WORK AREA IS REDEFINED TO PICK THE      *
006700*    PIECES APART WITHOUT AN UNSTRING.                             *
006800******************************************************************
006900 01  VITALS-DATE-TIME-WORK          PIC X(14).
007000 01  VITALS-DATE-TIME-PARTS REDEFINES VITALS-DATE-TIME-WORK.
007100     05  VDT-MM                    PIC X(02).
007200     05  FILLER                     PIC X(01).
007300     05  VDT-DD                      PIC X(02).
007400     05  FILLER                       PIC X(01).
007500     05  VDT-YY                        PIC X(02).
007600     05  FILLER                         PIC X(01).
007700     05  VDT-HH                          PIC X(02).
007800     05  FILLER                           PIC X(01).
007900     05  VDT-MI                            PIC X(02).
008000
008100 01  WEIGHT-TREND-LINE.
008200     05  WT-RAW-LINE               PIC X(80).
008300
008400 01  WEIGHT-TREND-WORK.
008500     05  WT-TOKEN-CNT              PIC 9(2) COMP.
008600     05  WT-TOKEN-TBL OCCURS 10 TIMES INDEXED BY WT-IDX.
008700         10  WT-TOKEN               PIC X(14).
008800
008900 01  PATIENT-WEIGHT-TREND.
009000     05  WT-MEASURE-DATE-TIME      PIC X(14).
009100     05  WT-WEIGHT-6MO-LBS          PIC 9(3)V9(2).
009200     05  WT-NO-WEIGHT-SW             PIC X(1).
009300         88  WT-NO-WEIGHT-FOUND       VALUE "Y".
009400     05  FILLER                       PIC X(20).
009500
009600******************************************************************
009700*    "NO WEIGHT ENTERED" SENTINEL -- COMPARED AGAINST THE FIRST    *
009800*    LINE OF THE WEIGHT-TREND FEED, LEFT-JUSTIFIED.                *
009900******************************************************************
010000 01  WT-SENTINEL-LINE.
010100     05  FILLER PIC X(39)
010200         VALUE "0^NO WEIGHT ENTERED WITHIN THIS PERIOD".
010300     05  FILLER PIC X(41) VALUE SPACES.
010400
010500******************************************************************
010600*    SIX-TO-EIGHTEEN-MONTH LOOKBACK WINDOW, FILEMAN INTERNAL DATE  *
010700*    FORM (YYY MM DD, YYY = YEAR - 1700).  END-DATE = MOST RECENT  *
010800*    WEIGHT DATE MINUS 6 MONTHS, START-DATE = MINUS 1 YEAR.        *
010900******************************************************************
011000 01  WEIGHT-WINDOW-DATES.
011100     05  WD-MOST-RECENT-YYY       PIC 9(3) COMP-3.
011200     05  WD-MOST-RECENT-MM         PIC 9(2) COMP-3.
011300     05  WD-MOST-RECENT-DD          PIC 9(2) COMP-3.
011400     05  WD-END-YYY                  PIC 9(3) COMP-3.
011500     05  WD-END-MM                    PIC S9(2) COMP-3.
011600     05  WD-START-YYY                  PIC 9(3) COMP-3.
011700     05  WD-START-MM                    PIC 9(2) COMP-3.
011800     05  WD-END-DATE-FILEMAN              PIC X(7).
011900     05  WD-START-DATE-FILEMAN             PIC X(7).
012000     05  FILLER                             PIC X(10).
