000100******************************************************************
000200*    ACTMEDS  --  ACTIVE-MEDICATION LINE LAYOUT                    *
000300*    (GET_ACTIVE_MEDICATIONS RPC FEED, ONE CARET-DELIMITED LINE    *
000400*    PER MEDICATION).  ONLY THE 2ND FIELD (MEDICATION NAME) IS     *
000500*    KEPT -- THE IDENTIFIER TOKEN AND EVERYTHING AFTER THE NAME    *
000600*    ARE DISCARDED DOWNSTREAM.                                    *
000700*                                                                  *
000800*    CHANGE LOG                                                   *
000900*    100201 JS  ORIGINAL COPYBOOK                                 *
001000*    081799 MM  Y2K SWEEP - NO DATE FIELDS CARRIED IN THIS MEMBER  *
001100******************************************************************
001200 01  ACTIVE-MEDICATION-LINE.
001300     05  AM-RAW-LINE               PIC X(80).
001400
001500 01  ACTIVE-MEDICATION-TOKENS.
001600     05  AMT-ID-FLD                PIC X(15).
001700     05  AMT-NAME-FLD               PIC X(40).
001800
001900 01  ACTIVE-MEDICATION.
002000     05  MED-ID                    PIC X(15).
002100     05  MED-NAME                   PIC X(40).
002200     05  FILLER                      PIC X(25).
