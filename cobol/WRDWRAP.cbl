000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WRDWRAP.
000400 AUTHOR. RHONDA CHU.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/22/04.
000700 DATE-COMPILED. 08/22/04.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          WORD-WRAPS ONE LOGICAL NOTE LINE TO WW-MAX-WIDTH
001400*          COLUMNS, BREAKING ONLY ON A WORD BOUNDARY AND
001500*          INDENTING EVERY CONTINUATION LINE 4 SPACES.  CALLED
001600*          ONCE PER LOGICAL LINE BY NOTEFMT'S 300-WRAP-ONE-LINE.
001700*
001800******************************************************************
001900*    CHANGE LOG
002000*    082204 TGD ORIGINAL PROGRAM - RISK NOTE WRAP UTILITY
002100*    091104 TGD WIDENED WW-INPUT-LINE, 80-CHAR LINE WAS TOO SHORT
002200*                FOR THE LONGEST PHYSICIAN NOTES
002300*    030805 RC  WW-TRY-PTR OVERFLOW CHECK ADDED - A SINGLE WORD
002400*                LONGER THAN WW-MAX-WIDTH NOW GOES OUT ALONE
002500*                INSTEAD OF ABENDING ON THE STRING OVERFLOW
002600*    112206 RC  CAPPED WW-WORD-CNT AT 40 TOKENS PER LINE
002700*    021799 MM  Y2K - NO DATE FIELDS IN THIS SUBPROGRAM TO SWEEP
002800*    051710 JS  CAPPED WW-WRAPPED-CNT AT 20 OUTPUT LINES - NOTEFMT
002900*                TRUNCATES ANYTHING PAST THAT PER REQ 6610
003000*    041719 RC  REQ 7044 - CONTINUATION INDENT IS COUNTED INSIDE
003100*                WW-MAX-WIDTH, NOT ADDED ON TOP OF IT
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  WW-WORD-TABLE.
004500     05  WW-WORD-CNT               PIC 9(02) COMP.
004600     05  WW-WORD OCCURS 40 TIMES INDEXED BY WW-WD-IDX
004700                                   PIC X(30).
004800
004900******************************************************************
005000*    FLAT VIEW OF THE WORD TABLE - LETS 200-TOKENIZE-WORDS BLANK  *
005100*    ALL 40 SLOTS WITH ONE MOVE INSTEAD OF A PERFORM LOOP.        *
005200******************************************************************
005300 01  WW-WORD-FLAT REDEFINES WW-WORD-TABLE.
005400     05  FILLER                    PIC X(02).
005500     05  WW-WORD-FLAT-TEXT          PIC X(1200).
005600
005700 01  WW-SCAN-FIELDS.
005800     05  WW-SCAN-PTR               PIC 9(03) COMP.
005900     05  WW-WORD-LEN               PIC 9(02) COMP.
006000     05  WW-TRY-PTR                PIC 9(03) COMP.
006100     05  WW-LINE-PTR               PIC 9(03) COMP.
006200     05  WW-WL-IDX                 PIC 9(02) COMP.
006300     05  WW-LINE-HAS-WORD-SW       PIC X(01) VALUE "N".
006400         88  WW-LINE-HAS-WORD        VALUE "Y".
006500
006600 01  WW-CUR-LINE                   PIC X(100).
006700
006800******************************************************************
006900*    ALTERNATE VIEW OF THE LINE-IN-PROGRESS - LETS 310-FLUSH-LINE *
007000*    BLANK JUST THE 4-BYTE INDENT WITHOUT A REFERENCE-MODIFIED    *
007100*    MOVE.                                                       *
007200******************************************************************
007300 01  WW-CUR-LINE-INDENT-VIEW REDEFINES WW-CUR-LINE.
007400     05  WW-CUR-LINE-INDENT        PIC X(04).
007500     05  WW-CUR-LINE-BODY           PIC X(96).
007600
007700 LINKAGE SECTION.
007800 01  WW-INPUT-LINE                 PIC X(240).
007900 01  WW-MAX-WIDTH                  PIC 9(03) COMP.
008000 01  WW-WRAPPED-LINES.
008100     05  WW-WRAPPED-CNT            PIC 9(02) COMP.
008200     05  WW-WRAPPED-LINE OCCURS 20 TIMES INDEXED BY WW-OL-IDX
008300                                   PIC X(100).
008400
008500******************************************************************
008600*    FLAT VIEW OF THE CALLER'S OUTPUT TABLE - USED TO BLANK THE   *
008700*    WHOLE THING BEFORE A NEW LINE IS WRAPPED INTO IT.            *
008800******************************************************************
008900 01  WW-WRAPPED-LINES-FLAT REDEFINES WW-WRAPPED-LINES.
009000     05  FILLER                    PIC X(02).
009100     05  WW-WRAPPED-FLAT-TEXT       PIC X(2000).
009200
009300 PROCEDURE DIVISION USING WW-INPUT-LINE, WW-MAX-WIDTH,
009400                           WW-WRAPPED-LINES.
009500
009600 100-MAINLINE.
009700     MOVE SPACES TO WW-WRAPPED-FLAT-TEXT.
009800     MOVE 0 TO WW-WRAPPED-CNT.
009900     PERFORM 200-TOKENIZE-WORDS THRU 200-EXIT.
010000     PERFORM 300-PACK-LINES THRU 300-EXIT.
010100     GOBACK.
010200
010300******************************************************************
010400*    BREAK THE INPUT LINE INTO WHITESPACE-DELIMITED WORDS, ONE    *
010500*    UNSTRING CALL PER WORD, ADVANCING WW-SCAN-PTR EACH TIME.     *
010600******************************************************************
010700 200-TOKENIZE-WORDS.
010800     MOVE SPACES TO WW-WORD-FLAT-TEXT.
010900     MOVE 0 TO WW-WORD-CNT.
011000     MOVE 1 TO WW-SCAN-PTR.
011100 200-TOKEN-LOOP.
011200     IF WW-SCAN-PTR > 240
011300         GO TO 200-EXIT.
011400     IF WW-WORD-CNT >= 40
011500         GO TO 200-EXIT.
011600     ADD 1 TO WW-WORD-CNT.
011700     UNSTRING WW-INPUT-LINE DELIMITED BY ALL SPACES
011800         INTO WW-WORD(WW-WORD-CNT)
011900         WITH POINTER WW-SCAN-PTR.
012000     IF WW-WORD(WW-WORD-CNT) = SPACES
012100         SUBTRACT 1 FROM WW-WORD-CNT.
012200     GO TO 200-TOKEN-LOOP.
012300 200-EXIT.
012400     EXIT.
012500
012600******************************************************************
012700*    GREEDILY PACK WORDS INTO LINES OF WW-MAX-WIDTH COLUMNS.      *
012800*    THE 4-SPACE CONTINUATION INDENT IS CHARGED AGAINST THAT      *
012900*    SAME BUDGET, NOT ADDED ON TOP OF IT (REQ 7044).              *
013000******************************************************************
013100 300-PACK-LINES.
013200     MOVE 1 TO WW-LINE-PTR.
013300     MOVE "N" TO WW-LINE-HAS-WORD-SW.
013400     MOVE SPACES TO WW-CUR-LINE.
013500     SET WW-WD-IDX TO 1.
013600 300-PACK-LOOP.
013700     IF WW-WD-IDX > WW-WORD-CNT
013800         GO TO 300-LAST-LINE.
013900     PERFORM 320-WORD-LENGTH THRU 320-EXIT.
014000     IF WW-LINE-HAS-WORD
014100         COMPUTE WW-TRY-PTR = WW-LINE-PTR + 1 + WW-WORD-LEN
014200     ELSE
014300         COMPUTE WW-TRY-PTR = WW-LINE-PTR + WW-WORD-LEN.
014400     IF WW-TRY-PTR > WW-MAX-WIDTH + 1
014500         IF WW-LINE-HAS-WORD
014600             PERFORM 310-FLUSH-LINE THRU 310-EXIT
014700             GO TO 300-PACK-LOOP.
014800     PERFORM 330-APPEND-WORD THRU 330-EXIT.
014900     SET WW-WD-IDX UP BY 1.
015000     GO TO 300-PACK-LOOP.
015100 300-LAST-LINE.
015200     IF WW-LINE-HAS-WORD
015300         PERFORM 310-FLUSH-LINE THRU 310-EXIT.
015400 300-EXIT.
015500     EXIT.
015600
015700 310-FLUSH-LINE.
015800     IF WW-WRAPPED-CNT >= 20
015900         GO TO 310-EXIT.
016000     ADD 1 TO WW-WRAPPED-CNT.
016100     SET WW-WL-IDX TO WW-WRAPPED-CNT.
016200     MOVE WW-CUR-LINE TO WW-WRAPPED-LINE(WW-WL-IDX).
016300     MOVE SPACES TO WW-CUR-LINE-BODY.
016400     MOVE SPACES TO WW-CUR-LINE-INDENT.
016500     MOVE 5 TO WW-LINE-PTR.
016600     MOVE "N" TO WW-LINE-HAS-WORD-SW.
016700 310-EXIT.
016800     EXIT.
016900
017000******************************************************************
017100*    WORD LENGTH IS COUNTED AT RUN TIME OFF THE TRAILING PAD -    *
017200*    NO INTRINSIC FUNCTION, JUST INSPECT ... BEFORE INITIAL.      *
017300******************************************************************
017400 320-WORD-LENGTH.
017500     MOVE 0 TO WW-WORD-LEN.
017600     INSPECT WW-WORD(WW-WD-IDX)
017700         TALLYING WW-WORD-LEN FOR CHARACTERS BEFORE INITIAL SPACE.
017800 320-EXIT.
017900     EXIT.
018000
018100 330-APPEND-WORD.
018200     IF WW-LINE-HAS-WORD
018300         STRING " " DELIMITED BY SIZE
018400                WW-WORD(WW-WD-IDX)(1:WW-WORD-LEN) DELIMITED BY SIZE
018500             INTO WW-CUR-LINE
018600             WITH POINTER WW-LINE-PTR
018700     ELSE
018800         STRING WW-WORD(WW-WD-IDX)(1:WW-WORD-LEN) DELIMITED BY SIZE
018900             INTO WW-CUR-LINE
019000             WITH POINTER WW-LINE-PTR.
019100     MOVE "Y" TO WW-LINE-HAS-WORD-SW.
019200 330-EXIT.
019300     EXIT.
