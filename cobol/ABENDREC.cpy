000100******************************************************************
000200*    ABENDREC  --  SHOP-STANDARD ABEND/SYSOUT DUMP RECORD         *
000300*    COPY INTO WORKING-STORAGE OF EVERY BATCH PROGRAM SO THE      *
000400*    1000-ABEND-RTN IN EACH PROGRAM CAN WRITE ONE DUMP LINE TO    *
000500*    SYSOUT BEFORE THE JOB GOES DOWN.                             *
000600*                                                                  *
000700*    CHANGE LOG                                                   *
000800*    033090 JS  ORIGINAL COPYBOOK - CARRIES ABEND-REASON ONLY      *
000900*    111593 TGD ADDED EXPECTED-VAL/ACTUAL-VAL FOR BALANCING DUMPS  *
001000*    042299 MM  Y2K - PARA-NAME WIDENED, NO DATE FIELDS HELD HERE  *
001100******************************************************************
001200 01  ABEND-REC.
001300     05  ABEND-REASON            PIC X(60).
001400     05  PARA-NAME                PIC X(30).
001500     05  EXPECTED-VAL              PIC S9(9) COMP-3.
001600     05  ACTUAL-VAL                PIC S9(9) COMP-3.
001700     05  FILLER                    PIC X(27).
