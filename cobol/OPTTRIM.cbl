000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  OPTTRIM.
000400 AUTHOR. RHONDA CHU.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/14/03.
000700 DATE-COMPILED. 05/14/03.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*    CALLED SUBPROGRAM - TRIMS TRAILING BLANK/NULL ENTRIES OFF    *
001200*    THE FIXED 20-SLOT MULTI-SELECT-OPTIONS TABLE MAINTAINED BY   *
001300*    THE ADMIN SCREEN.  SCANS FROM THE LAST SLOT BACKWARD AND     *
001400*    STOPS AT THE FIRST NON-EMPTY SLOT FOUND FROM THE END -       *
001500*    EVERYTHING AT OR BEFORE THAT SLOT IS LEFT ALONE, EVEN IF     *
001600*    SOME OF THE RETAINED SLOTS ARE THEMSELVES EMPTY.             *
001700*                                                                  *
001800*    CHANGE LOG
001900*    051403 RC  ORIGINAL PROGRAM - TABLE WAS 10 SLOTS AT THE
002000*                TIME
002100*    081503 RC  ADMIN SCREEN WIDENED MULTI-SELECT-OPTIONS TO
002200*                20 SLOTS - OT-OPTION-TABLE AND THE LINKAGE
002300*                COPY WIDENED HERE TO MATCH
002400*    072904 RC  OPTTRIM NOW COPIES THE CALLER'S TABLE INTO A
002500*                LOCAL WORKING COPY BEFORE SCANNING - A READ-
002600*                ONLY CALLER WAS ABENDING WHEN THE SCAN TRIED
002700*                TO MUTATE ITS OWN SLOTS
002800*    091104 TGD LOW-VALUES NOW TREATED THE SAME AS SPACES - THE
002900*                ADMIN SCREEN WAS LEAVING NULLS IN UNUSED SLOTS
003000*                INSTEAD OF BLANKS
003100*    021799 MM  Y2K - NO DATE FIELDS IN THIS PROGRAM
003200*    041719 RC  REQ 7050 - ALL-EMPTY TABLE NOW RETURNS A TRIMMED
003300*                COUNT OF ZERO INSTEAD OF LOOPING PAST SLOT 1
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  OT-DONE-SW                    PIC X(01) VALUE "N".
004700     88  OT-SCAN-IS-DONE             VALUE "Y".
004800 01  OT-SLOT-EMPTY-SW              PIC X(01) VALUE "N".
004900     88  OT-SLOT-EMPTY-SW-IS-Y       VALUE "Y".
005000
005100******************************************************************
005200*    WORKING COPY OF THE OPTION TABLE - THE CALLER'S LINKAGE      *
005300*    COPY IS NOT TOUCHED UNTIL THE SCAN IS COMPLETE, SO A CALLER  *
005400*    THAT PASSES A READ-ONLY AREA DOESN'T ABEND HALFWAY THROUGH.  *
005500******************************************************************
005600 01  OT-OPTION-TABLE.
005700     05  OT-OPTION OCCURS 20 TIMES INDEXED BY OT-IDX
005800                                   PIC X(40).
005900
006000******************************************************************
006100*    FLAT VIEW OF THE WORKING COPY - ONE MOVE LOADS ALL 20 SLOTS  *
006200*    FROM THE LINKAGE TABLE INSTEAD OF AN OCCURS-DRIVEN PERFORM.  *
006300******************************************************************
006400 01  OT-OPTION-TABLE-FLAT REDEFINES OT-OPTION-TABLE.
006500     05  OT-OPTION-FLAT-TEXT       PIC X(800).
006600
006700******************************************************************
006800*    ONE-SLOT WORK AREA, VIEWED AS A GROUP SO A NULL-FILLED SLOT  *
006900*    (LOW-VALUES) AND A BLANK-FILLED SLOT BOTH TEST "EMPTY" OFF   *
007000*    THE SAME COMPARE IN 200-SLOT-IS-EMPTY.                       *
007100******************************************************************
007200 01  OT-SLOT-CHECK.
007300     05  OT-SLOT-TEXT              PIC X(40).
007400 01  OT-SLOT-CHECK-VIEW REDEFINES OT-SLOT-CHECK.
007500     05  OT-SLOT-TEXT-ALPHA        PIC X(40).
007600
007700 LINKAGE SECTION.
007800 01  LK-MULTI-SELECT-OPTIONS.
007900     05  LK-MSO-OPTION OCCURS 20 TIMES INDEXED BY LK-MSO-IDX
008000                                   PIC X(40).
008100
008200******************************************************************
008300*    FLAT VIEW OF THE CALLER'S TABLE - LETS 000-MAINLINE PULL     *
008400*    THE WHOLE TABLE INTO THE WORKING COPY WITH ONE MOVE.         *
008500******************************************************************
008600 01  LK-MULTI-SELECT-OPTIONS-FLAT REDEFINES LK-MULTI-SELECT-OPTIONS.
008700     05  LK-MSO-FLAT-TEXT          PIC X(800).
008800
008900 01  LK-MULTI-SELECT-RESULT.
009000     05  LK-MSO-TRIMMED-CNT        PIC 9(02) COMP.
009100
009200 PROCEDURE DIVISION USING LK-MULTI-SELECT-OPTIONS,
009300         LK-MULTI-SELECT-RESULT.
009400
009500 000-MAINLINE.
009600     MOVE LK-MSO-FLAT-TEXT TO OT-OPTION-FLAT-TEXT.
009700     MOVE "N" TO OT-DONE-SW.
009800     SET OT-IDX TO 20.
009900     MOVE 20 TO LK-MSO-TRIMMED-CNT.
010000
010100 100-SCAN-FROM-END.
010200     IF OT-IDX < 1
010300         MOVE "Y" TO OT-DONE-SW
010400         GO TO 100-EXIT.
010500
010600     MOVE OT-OPTION (OT-IDX) TO OT-SLOT-TEXT.
010700     PERFORM 200-SLOT-IS-EMPTY THRU 200-EXIT.
010800
010900     IF NOT OT-SLOT-EMPTY-SW-IS-Y
011000         MOVE "Y" TO OT-DONE-SW
011100         GO TO 100-EXIT.
011200
011300     SUBTRACT 1 FROM LK-MSO-TRIMMED-CNT.
011400     SET OT-IDX DOWN BY 1.
011500     GO TO 100-SCAN-FROM-END.
011600 100-EXIT.
011700     EXIT.
011800
011900******************************************************************
012000*    A SLOT IS "EMPTY" WHEN IT IS ALL SPACES OR ALL LOW-VALUES -  *
012100*    THE ADMIN SCREEN HAS USED BOTH OVER THE YEARS DEPENDING ON   *
012200*    WHICH RELEASE WROTE THE RECORD.                              *
012300******************************************************************
012400 200-SLOT-IS-EMPTY.
012500     MOVE "N" TO OT-SLOT-EMPTY-SW.
012600     IF OT-SLOT-TEXT-ALPHA = SPACES OR OT-SLOT-TEXT-ALPHA =
012700             LOW-VALUES
012800         MOVE "Y" TO OT-SLOT-EMPTY-SW.
012900 200-EXIT.
013000     EXIT.
