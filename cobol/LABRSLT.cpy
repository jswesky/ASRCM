000100******************************************************************
000200*    LABRSLT  --  LAB-RESULT LINE LAYOUT AND LAB SYNONYM TABLE     *
000300*    (PER-LAB RPC FEED, ONE CARET-DELIMITED LINE PER CALL)         *
000400*                                                                  *
000500*    CHANGE LOG                                                   *
000600*    081501 JS  ORIGINAL COPYBOOK - ALBUMIN ONLY                   *
000700*    022603 RC  MADE LAB-SYNONYM-TABLE EXTENSIBLE (OCCURS), NOT    *
000800*               ONE HARD-CODED 77-LEVEL PER LAB                   *
000900*    050399 MM  Y2K - LAB-DATE-TIME IS 4-DIGIT YEAR ALREADY, OK    *
001000******************************************************************
001100 01  LAB-RESULT-LINE.
001200     05  LR-RAW-LINE               PIC X(80).
001300
001400******************************************************************
001500*    TOKEN WORK AREA -- UNSTRING OF THE CARET-DELIMITED LINE.      *
001600*    A LAB RESULT IS "USABLE" ONLY WHEN AT LEAST 4 FIELDS CAME     *
001700*    BACK AND FIELD 2 IS NUMERIC; OTHERWISE THE LAB IS SKIPPED.    *
001800******************************************************************
001900 01  LAB-RESULT-TOKENS.
002000     05  LRT-FIELD-CNT             PIC 9(2) COMP.
002100     05  LRT-NAME-FLD               PIC X(20).
002200     05  LRT-VALUE-FLD                PIC X(10).
002300     05  LRT-DATE-FLD                  PIC X(19).
002400     05  LRT-UNITS-FLD                  PIC X(10).
002500     05  LRT-VALUE-NUMERIC-SW             PIC X(1).
002600         88  LRT-VALUE-IS-NUMERIC           VALUE "Y".
002700
002800 01  LAB-RESULT.
002900     05  LAB-NAME                  PIC X(20).
003000     05  LAB-VALUE                  PIC 9(5)V9(4).
003100     05  LAB-DATE-TIME               PIC X(19).
003200     05  LAB-UNITS                    PIC X(10).
003300     05  FILLER                        PIC X(17).
003400
003500******************************************************************
003600*    LAB-SYNONYM-TABLE -- ONE ENTRY PER CANONICAL LAB, CARRYING    *
003700*    THE RPC NAMES THAT RESOLVE TO IT.  TODAY ONLY ALBUMIN IS      *
003800*    CONFIGURED; THE TABLE IS SIZED FOR GROWTH WITHOUT A RECOMPILE *
003900*    OF 500-PROCESS-LABS WHEN THE NEXT LAB IS ADDED.               *
004000******************************************************************
004100 01  LAB-SYNONYM-TABLE.
004200     05  LS-ENTRY-CNT-MAX          PIC 9(02) COMP VALUE 1.
004300     05  LAB-SYNONYM-ENTRY OCCURS 10 TIMES INDEXED BY LS-IDX.
004400         10  LS-CANONICAL-NAME       PIC X(20).
004500         10  LS-SYNONYM-CNT           PIC 9(02).
004600         10  LS-SYNONYM OCCURS 5 TIMES INDEXED BY SY-IDX
004700                                       PIC X(20).
004800
004900******************************************************************
005000*    THE TABLE IS LOADED BY 050-LOAD-LAB-SYNONYMS IN PATINTK'S     *
005100*    HOUSEKEEPING (STRAIGHT MOVEs, NOT A VALUE-CLAUSE REDEFINES -- *
005200*    THE SYNONYM-COUNT FIELD IS COMPARED NUMERICALLY ELSEWHERE SO  *
005300*    IT HAS TO COME IN THROUGH A MOVE, NOT A LITERAL OVERLAY).     *
005400*    ADDING THE NEXT LAB MEANS ADDING ONE MORE MOVE GROUP THERE    *
005500*    AND BUMPING LS-ENTRY-CNT-MAX.                                 *
005600******************************************************************
