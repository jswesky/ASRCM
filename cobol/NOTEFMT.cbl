000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NOTEFMT.
000300 AUTHOR. TOM GRAY-DUNCAN.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 08/22/04.
000600 DATE-COMPILED. 08/22/04.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SAVES ONE SURGICAL-RISK-CALCULATION NOTE.
001300*          THE RAW NOTE BODY IS READ ONE LOGICAL LINE AT A TIME,
001400*          EACH LINE IS WORD-WRAPPED (VIA WRDWRAP) TO NF-MAX-
001500*          WIDTH COLUMNS, AND THE WRAPPED TEXT IS WRITTEN BACK
001600*          OUT ALONG WITH THE ELECTRONIC SIGNATURE.  THE RPC
001700*          RESULT CODE COMING BACK FROM THE SAVE IS THEN
001800*          CLASSIFIED SUCCESS OR INVALID-SIGNATURE.
001900*
002000******************************************************************
002100*    CHANGE LOG
002200*    082204 TGD ORIGINAL PROGRAM
002300*    091304 TGD ADDED BLANK SEPARATOR LINE AFTER EACH WRAPPED
002400*                ORIGINAL LINE - MATCHES THE RPC'S OWN NOTE FORMAT
002500*    021705 RC  NF-MAX-WIDTH MOVED TO A 77-LEVEL, WAS A LITERAL
002600*                BURIED IN 300-WRAP-ONE-LINE
002700*    061206 RC  REQ 6610 - TRUNCATES CLEANLY PAST 20 WRAPPED
002800*                LINES PER ORIGINAL LINE, SAME CAP AS WRDWRAP
002900*    021799 MM  Y2K - NO DATE FIELDS WRITTEN BY THIS PROGRAM
003000*    081210 JS  SIGNATURE NOW READ BEFORE THE NOTE BODY, NOT AFTER
003100*                -- AN EMPTY SIGNATURE ABENDS BEFORE ANY WRAP WORK
003200*    050713 RC  ADDED 400-CLASSIFY-RESULT-CODE - RESULT "1" IS
003300*                THE ONLY SUCCESS CODE, EVERYTHING ELSE IS AN
003400*                INVALID SIGNATURE PER THE RPC CONTRACT
003500*    041719 RC  REQ 7044 - CARRIED WRDWRAP'S WIDTH-BUDGET FIX
003600*                THROUGH (NF-MAX-WIDTH INCLUDES THE INDENT)
003700******************************************************************
003800
003900         NOTE BODY INPUT           -   UT-S-NOTEBODY
004000
004100         SIGNATURE INPUT           -   UT-S-NOTESIGN
004200
004300         RPC RESULT CODE INPUT     -   UT-S-SAVERSLT
004400
004500         OUTPUT FILE PRODUCED      -   UT-S-NOTEOUT
004600
004700         DUMP FILE                 -   SYSOUT
004800
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT NOTEBODY-IN
006100     ASSIGN TO UT-S-NOTEBODY
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS NOTEBODY-STATUS.
006400
006500     SELECT NOTESIGN-IN
006600     ASSIGN TO UT-S-NOTESIGN
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS NOTESIGN-STATUS.
006900
007000     SELECT SAVERSLT-IN
007100     ASSIGN TO UT-S-SAVERSLT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS SAVERSLT-STATUS.
007400
007500     SELECT NOTEOUT-FILE
007600     ASSIGN TO UT-S-NOTEOUT
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS NOTEOUT-STATUS.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 130 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC                    PIC X(130).
008900
009000****** RAW NOTE TEXT, ONE PHYSICAL LINE PER RECORD - CR/LF IS
009100****** COLLAPSED TO A SINGLE LOGICAL LINE BY LINE SEQUENTIAL I/O
009200 FD  NOTEBODY-IN
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 240 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS NOTEBODY-REC-DATA.
009800 01  NOTEBODY-REC-DATA             PIC X(240).
009900
010000****** ONE LINE - THE ELECTRONIC SIGNATURE OF THE SAVING PROVIDER
010100 FD  NOTESIGN-IN
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 60 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS NOTESIGN-REC-DATA.
010700 01  NOTESIGN-REC-DATA             PIC X(60).
010800
010900****** ONE LINE - THE RPC SAVE RESULT CODE ("1" = SUCCESS)
011000 FD  SAVERSLT-IN
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 10 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS SAVERSLT-REC-DATA.
011600 01  SAVERSLT-REC-DATA             PIC X(10).
011700
011800****** WRAPPED NOTE TEXT PASSED BACK OUT, ONE LINE PER RECORD
011900 FD  NOTEOUT-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 100 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS NOTEOUT-REC-DATA.
012500 01  NOTEOUT-REC-DATA              PIC X(100).
012600
012700 WORKING-STORAGE SECTION.
012800 01  FILE-STATUS-CODES.
012900     05  NOTEBODY-STATUS         PIC X(2).
013000         88 NOTEBODY-OK    VALUE "00".
013100     05  NOTESIGN-STATUS         PIC X(2).
013200         88 NOTESIGN-OK    VALUE "00".
013300     05  SAVERSLT-STATUS         PIC X(2).
013400         88 SAVERSLT-OK    VALUE "00".
013500     05  NOTEOUT-STATUS          PIC X(2).
013600         88 NOTEOUT-OK     VALUE "00".
013700
013800 COPY ABENDREC.
013900
014000 77  NF-MAX-WIDTH                  PIC 9(03) COMP VALUE 80.
014100 77  ZERO-VAL                      PIC 9(01) VALUE 0.
014200 77  ONE-VAL                       PIC 9(01) VALUE 1.
014300
014400 01  NF-SIGNATURE                  PIC X(60).
014500
014600 01  NF-NOTEBODY-LINE               PIC X(240).
014700
014800******************************************************************
014900*    FIRST-CHARACTER VIEW OF THE INCOMING NOTE LINE - USED ONLY   *
015000*    TO SHORT-CIRCUIT A FULLY BLANK LINE (NO SENSE HANDING AN     *
015100*    ALL-SPACE LINE TO WRDWRAP - IT JUST COMES BACK EMPTY).       *
015200******************************************************************
015300 01  NF-NOTEBODY-FIRST-CHAR-VIEW REDEFINES NF-NOTEBODY-LINE.
015400     05  NF-NB-FIRST-CHAR           PIC X(01).
015500     05  FILLER                    PIC X(239).
015600
015700 01  NF-WRAPPED-LINES.
015800     05  NF-WRAPPED-CNT            PIC 9(02) COMP.
015900     05  NF-WRAPPED-LINE OCCURS 20 TIMES INDEXED BY NF-OL-IDX
016000                                   PIC X(100).
016100
016200******************************************************************
016300*    FLAT VIEW OF THE WRAPPED-LINE TABLE, SAME TRICK AS WRDWRAP   *
016400*    USES ON ITS OWN COPY - ONE MOVE BLANKS ALL 20 SLOTS.         *
016500******************************************************************
016600 01  NF-WRAPPED-LINES-FLAT REDEFINES NF-WRAPPED-LINES.
016700     05  FILLER                    PIC X(02).
016800     05  NF-WRAPPED-FLAT-TEXT       PIC X(2000).
016900
017000 01  NF-SAVE-RESULT                PIC X(10).
017100 01  NF-RESULT-SW                  PIC X(01).
017200     88  NF-RESULT-IS-SUCCESS        VALUE "Y".
017300     88  NF-RESULT-IS-INVALID-SIG    VALUE "N".
017400
017500******************************************************************
017600*    ALTERNATE VIEW OF THE SAVE-RESULT FIELD - THE CONTRACT SAYS  *
017700*    "1" IN THE FIRST BYTE IS SUCCESS; EVERYTHING ELSE, INCLUDING *
017800*    TRAILING GARBAGE ON THE LINE, IS INVALID-SIGNATURE.          *
017900******************************************************************
018000 01  NF-SAVE-RESULT-CODE-VIEW REDEFINES NF-SAVE-RESULT.
018100     05  NF-RESULT-FIRST-CHAR      PIC X(01).
018200     05  FILLER                     PIC X(09).
018300
018400 01  FLAGS-AND-SWITCHES.
018500     05 MORE-NOTEBODY-SW          PIC X(01) VALUE "Y".
018600         88 NO-MORE-NOTEBODY  VALUE "N".
018700
018800 PROCEDURE DIVISION.
018900
019000 100-MAINLINE.
019100     MOVE "100-MAINLINE" TO PARA-NAME.
019200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019300     PERFORM 200-SPLIT-NOTE-LINES THRU 200-EXIT.
019400     PERFORM 400-CLASSIFY-RESULT-CODE THRU 400-EXIT.
019500     PERFORM 999-CLEANUP THRU 999-EXIT.
019600     MOVE +0 TO RETURN-CODE.
019700     GOBACK.
019800
019900 000-HOUSEKEEPING.
020000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020100     DISPLAY "NOTEFMT - SAVE RISK CALCULATION NOTE - START".
020200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020300     READ NOTESIGN-IN INTO NF-SIGNATURE
020400         AT END
020500             MOVE SPACES TO NF-SIGNATURE
020600     END-READ.
020700     IF NF-SIGNATURE = SPACES
020800         GO TO 1000-ABEND-RTN.
020900 000-EXIT.
021000     EXIT.
021100
021200******************************************************************
021300*    EACH NOTEBODY-IN RECORD IS ALREADY ONE LOGICAL LINE (LINE    *
021400*    SEQUENTIAL I/O HAS ALREADY SPLIT ON \n / \r\n) - WRAP EACH   *
021500*    ONE AND WRITE ITS WRAPPED LINES PLUS A BLANK SEPARATOR.      *
021600******************************************************************
021700 200-SPLIT-NOTE-LINES.
021800     MOVE "200-SPLIT-NOTE-LINES" TO PARA-NAME.
021900 200-READ-LOOP.
022000     READ NOTEBODY-IN INTO NF-NOTEBODY-LINE
022100         AT END
022200             MOVE "N" TO MORE-NOTEBODY-SW
022300             GO TO 200-EXIT
022400     END-READ.
022500     IF NF-NB-FIRST-CHAR = SPACE AND NF-NOTEBODY-LINE = SPACES
022600         MOVE SPACES TO NOTEOUT-REC-DATA
022700         WRITE NOTEOUT-REC-DATA
022800     ELSE
022900         PERFORM 300-WRAP-ONE-LINE THRU 300-EXIT.
023000     GO TO 200-READ-LOOP.
023100 200-EXIT.
023200     EXIT.
023300
023400 300-WRAP-ONE-LINE.
023500     MOVE "300-WRAP-ONE-LINE" TO PARA-NAME.
023600     MOVE SPACES TO NF-WRAPPED-FLAT-TEXT.
023700     MOVE 0 TO NF-WRAPPED-CNT.
023800     CALL "WRDWRAP" USING NF-NOTEBODY-LINE, NF-MAX-WIDTH,
023900                           NF-WRAPPED-LINES.
024000     SET NF-OL-IDX TO 1.
024100 300-WRITE-LOOP.
024200     IF NF-OL-IDX > NF-WRAPPED-CNT
024300         GO TO 300-WRITE-SEPARATOR.
024400     WRITE NOTEOUT-REC-DATA FROM NF-WRAPPED-LINE(NF-OL-IDX).
024500     SET NF-OL-IDX UP BY 1.
024600     GO TO 300-WRITE-LOOP.
024700 300-WRITE-SEPARATOR.
024800     MOVE SPACES TO NOTEOUT-REC-DATA.
024900     WRITE NOTEOUT-REC-DATA.
025000 300-EXIT.
025100     EXIT.
025200
025300******************************************************************
025400*    THE RPC SAVE RESULT IS A ONE-FIELD CODE - "1" IS THE ONLY    *
025500*    DEFINED SUCCESS VALUE, ANYTHING ELSE MEANS THE SIGNATURE ON  *
025600*    FILE AT THE TIME OF SAVE DID NOT MATCH (BUSINESS RULE).      *
025700******************************************************************
025800 400-CLASSIFY-RESULT-CODE.
025900     MOVE "400-CLASSIFY-RESULT-CODE" TO PARA-NAME.
026000     READ SAVERSLT-IN INTO NF-SAVE-RESULT
026100         AT END
026200             MOVE SPACES TO NF-SAVE-RESULT
026300     END-READ.
026400     IF NF-RESULT-FIRST-CHAR = "1"
026500         MOVE "Y" TO NF-RESULT-SW
026600         DISPLAY "NOTEFMT - SAVE RESULT - SUCCESS"
026700     ELSE
026800         MOVE "N" TO NF-RESULT-SW
026900         DISPLAY "NOTEFMT - SAVE RESULT - INVALID SIGNATURE".
027000 400-EXIT.
027100     EXIT.
027200
027300 800-OPEN-FILES.
027400     MOVE "800-OPEN-FILES" TO PARA-NAME.
027500     OPEN INPUT NOTEBODY-IN, NOTESIGN-IN, SAVERSLT-IN.
027600     OPEN OUTPUT NOTEOUT-FILE, SYSOUT.
027700 800-EXIT.
027800     EXIT.
027900
028000 850-CLOSE-FILES.
028100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
028200     CLOSE NOTEBODY-IN, NOTESIGN-IN, SAVERSLT-IN,
028300           NOTEOUT-FILE, SYSOUT.
028400 850-EXIT.
028500     EXIT.
028600
028700 999-CLEANUP.
028800     MOVE "999-CLEANUP" TO PARA-NAME.
028900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029000     DISPLAY "******** NORMAL END OF JOB NOTEFMT ********".
029100 999-EXIT.
029200     EXIT.
029300
029400 1000-ABEND-RTN.
029500     MOVE "NF-SIGNATURE WAS BLANK" TO ABEND-REASON.
029600     MOVE 0 TO EXPECTED-VAL.
029700     MOVE 0 TO ACTUAL-VAL.
029800     WRITE SYSOUT-REC FROM ABEND-REC.
029900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030000     DISPLAY "*** ABNORMAL END OF JOB- NOTEFMT ***" UPON CONSOLE.
030100     DIVIDE ZERO-VAL INTO ONE-VAL.
