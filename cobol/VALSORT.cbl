000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VALSORT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 12/11/01.
000700 DATE-COMPILED. 12/11/01.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM ORDERS THE CALCULATION VALUES OF A RISK
001400*          MODEL FOR DISPLAY.  PLANNED-PROCEDURE-GROUP VALUES
001500*          SORT AHEAD OF EVERYTHING ELSE; WITHIN A GROUP, VALUES
001600*          SORT ASCENDING BY DISPLAY NAME.  THE TABLE IS LOADED,
001700*          RANKED, INSERTION-SORTED IN MEMORY, AND WRITTEN BACK
001800*          OUT IN THE SAME FIXED VALUE-REC LAYOUT IT CAME IN.
001900*
002000******************************************************************
002100*    CHANGE LOG
002200*    121101 JS  ORIGINAL PROGRAM
002300*    062703 RC  SWITCHED FROM A SORT VERB TO AN IN-MEMORY
002400*                INSERTION SORT - TABLE NEVER RUNS PAST 500
002500*                ENTRIES AND THE RANK/NAME KEY DOESN'T SORT
002600*                CLEANLY ON EBCDIC COLLATING ALONE
002700*    110804 TGD BLANK INPUT LINES ARE NOW SKIPPED INSTEAD OF
002800*                BEING RANKED AND SORTED LIKE REAL DATA
002900*    021799 MM  Y2K - NO DATE FIELDS IN THIS PROGRAM
003000*    041719 RC  REQ 7050 - ENTRY COUNT CAPPED AT 500 ON THE READ
003100*                SIDE, MATCHING THE OCCURS-DEPENDING-ON LIMIT IN
003200*                VALREC RATHER THAN LETTING THE READ LOOP ABEND
003300******************************************************************
003400
003500         VALUE SORT INPUT          -   UT-S-VALSORT
003600
003700         VALUE SORT OUTPUT         -   UT-S-VALOUT
003800
003900         DUMP FILE                 -   SYSOUT
004000
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT VALSORT-IN
005300     ASSIGN TO UT-S-VALSORT
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS VALSORT-STATUS.
005600
005700     SELECT VALSORT-OUT
005800     ASSIGN TO UT-S-VALOUT
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS VALOUT-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  SYSOUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 130 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS SYSOUT-REC.
007000 01  SYSOUT-REC                    PIC X(130).
007100
007200****** UNSORTED VALUE LIST, ONE VALUE-REC-LAYOUT LINE PER RECORD
007300 FD  VALSORT-IN
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 100 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS VS-IN-REC.
007900 01  VS-IN-REC                     PIC X(100).
008000
008100******************************************************************
008200*    STRUCTURED VIEW OF THE INPUT BUFFER - SAME LAYOUT AS THE     *
008300*    VALUE-REC IN VALREC, DECLARED HERE SO THE READ DOESN'T NEED  *
008400*    A SEPARATE MOVE-IN JUST TO GET AT THE THREE FIELDS.          *
008500******************************************************************
008600 01  VS-IN-REC-FIELDS REDEFINES VS-IN-REC.
008700     05  VS-IN-GROUP-NAME          PIC X(30).
008800     05  VS-IN-IS-PROCEDURE        PIC X(01).
008900     05  VS-IN-DISPLAY-NAME        PIC X(60).
009000     05  FILLER                    PIC X(09).
009100
009200****** SORTED VALUE LIST, SAME LAYOUT, RANK+NAME ORDER
009300 FD  VALSORT-OUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 100 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS VS-OUT-REC.
009900 01  VS-OUT-REC                    PIC X(100).
010000
010100******************************************************************
010200*    STRUCTURED VIEW OF THE OUTPUT BUFFER - 900-WRITE-SORTED      *
010300*    FILLS THESE THREE FIELDS DIRECTLY INSTEAD OF BUILDING A      *
010400*    SEPARATE VALUE-REC AND MOVEing IT OVER.                      *
010500******************************************************************
010600 01  VS-OUT-REC-FIELDS REDEFINES VS-OUT-REC.
010700     05  VS-OUT-GROUP-NAME         PIC X(30).
010800     05  VS-OUT-IS-PROCEDURE       PIC X(01).
010900     05  VS-OUT-DISPLAY-NAME       PIC X(60).
011000     05  FILLER                    PIC X(09).
011100
011200 WORKING-STORAGE SECTION.
011300 01  FILE-STATUS-CODES.
011400     05  VALSORT-STATUS          PIC X(2).
011500         88 VALSORT-OK    VALUE "00".
011600     05  VALOUT-STATUS           PIC X(2).
011700         88 VALOUT-OK     VALUE "00".
011800
011900 COPY ABENDREC.
012000 COPY VALREC.
012100
012200******************************************************************
012300*    FIRST-BYTE VIEW OF VALUE-REC - USED ONLY TO SHORT-CIRCUIT A  *
012400*    FULLY BLANK INPUT LINE BEFORE IT IS RANKED AND LOADED INTO   *
012500*    THE SORT TABLE (REQ 4471 - DON'T SORT BLANK LINES).          *
012600******************************************************************
012700 01  VR-BLANK-CHECK-VIEW REDEFINES VALUE-REC.
012800     05  VR-FIRST-CHAR             PIC X(01).
012900     05  FILLER                    PIC X(99).
013000
013100 77  VS-ENTRY-MAX                  PIC 9(03) COMP VALUE 500.
013200 77  ZERO-VAL                      PIC 9(01) VALUE 0.
013300 77  ONE-VAL                       PIC 9(01) VALUE 1.
013400
013500 01  VS-OUTER-IDX                  PIC 9(03) COMP.
013600 01  VS-INNER-IDX                  PIC 9(03) COMP.
013700
013800 01  FLAGS-AND-SWITCHES.
013900     05 MORE-VALSORT-SW           PIC X(01) VALUE "Y".
014000         88 NO-MORE-VALSORT  VALUE "N".
014100
014200 PROCEDURE DIVISION.
014300
014400 100-MAINLINE.
014500     MOVE "100-MAINLINE" TO PARA-NAME.
014600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014700     PERFORM 300-SORT-VALUE-TABLE THRU 300-EXIT.
014800     PERFORM 900-WRITE-SORTED THRU 900-EXIT.
014900     PERFORM 999-CLEANUP THRU 999-EXIT.
015000     MOVE +0 TO RETURN-CODE.
015100     GOBACK.
015200
015300 000-HOUSEKEEPING.
015400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015500     DISPLAY "VALSORT - VALUE DISPLAY ORDER - START".
015600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
015700     MOVE 0 TO VR-ENTRY-CNT.
015800     PERFORM 200-ASSIGN-RANK THRU 200-EXIT
015900         UNTIL NO-MORE-VALSORT OR VR-ENTRY-CNT = VS-ENTRY-MAX.
016000     IF VR-ENTRY-CNT = VS-ENTRY-MAX AND NOT NO-MORE-VALSORT
016100         GO TO 1000-ABEND-RTN.
016200 000-EXIT.
016300     EXIT.
016400
016500******************************************************************
016600*    READS ONE INPUT LINE, ASSIGNS ITS SORT RANK (0 = PLANNED     *
016700*    PROCEDURE GROUP, 1 = EVERYTHING ELSE) AND LOADS IT INTO THE  *
016800*    WORK TABLE.  BLANK LINES ARE READ AND DISCARDED.             *
016900******************************************************************
017000 200-ASSIGN-RANK.
017100     MOVE "200-ASSIGN-RANK" TO PARA-NAME.
017200     READ VALSORT-IN
017300         AT END
017400             MOVE "N" TO MORE-VALSORT-SW
017500             GO TO 200-EXIT
017600     END-READ.
017700
017800     MOVE VS-IN-GROUP-NAME    TO VAL-GROUP-NAME.
017900     MOVE VS-IN-IS-PROCEDURE  TO VAL-IS-PROCEDURE.
018000     MOVE VS-IN-DISPLAY-NAME  TO VAL-VAR-DISPLAY-NAME.
018100
018200     IF VR-FIRST-CHAR = SPACE AND VALUE-REC = SPACES
018300         GO TO 200-EXIT.
018400
018500     ADD 1 TO VR-ENTRY-CNT.
018600     MOVE VAL-GROUP-NAME      TO VR-GROUP-NAME (VR-ENTRY-CNT).
018700     MOVE VAL-VAR-DISPLAY-NAME TO VR-DISPLAY-NAME (VR-ENTRY-CNT).
018800     IF VAL-GROUP-NAME = PLANNED-PROCEDURE-NAME
018900         MOVE 0 TO VR-SORT-RANK (VR-ENTRY-CNT)
019000     ELSE
019100         MOVE 1 TO VR-SORT-RANK (VR-ENTRY-CNT).
019200 200-EXIT.
019300     EXIT.
019400
019500******************************************************************
019600*    IN-MEMORY INSERTION SORT, ASCENDING BY RANK THEN BY DISPLAY  *
019700*    NAME.  THE TABLE IS SMALL (<=500 ENTRIES) SO THE O(N**2)     *
019800*    SHUFFLE COSTS NOTHING NEXT TO THE I/O AROUND IT.             *
019900******************************************************************
020000 300-SORT-VALUE-TABLE.
020100     MOVE "300-SORT-VALUE-TABLE" TO PARA-NAME.
020200     IF VR-ENTRY-CNT < 2
020300         GO TO 300-EXIT.
020400
020500     PERFORM 310-OUTER-PASS
020600         VARYING VS-OUTER-IDX FROM 2 BY 1
020700         UNTIL VS-OUTER-IDX > VR-ENTRY-CNT.
020800 300-EXIT.
020900     EXIT.
021000
021100 310-OUTER-PASS.
021200     MOVE VR-SORT-RANK (VS-OUTER-IDX)    TO VH-SORT-RANK.
021300     MOVE VR-GROUP-NAME (VS-OUTER-IDX)    TO VH-GROUP-NAME.
021400     MOVE VR-DISPLAY-NAME (VS-OUTER-IDX)   TO VH-DISPLAY-NAME.
021500     MOVE VS-OUTER-IDX TO VS-INNER-IDX.
021600
021700 320-SHIFT-DOWN.
021800     IF VS-INNER-IDX < 2
021900         GO TO 330-PLACE-HOLD.
022000     IF VR-SORT-RANK (VS-INNER-IDX - 1) < VH-SORT-RANK
022100         GO TO 330-PLACE-HOLD.
022200     IF VR-SORT-RANK (VS-INNER-IDX - 1) = VH-SORT-RANK
022300         AND VR-DISPLAY-NAME (VS-INNER-IDX - 1)
022400             NOT > VH-DISPLAY-NAME
022500         GO TO 330-PLACE-HOLD.
022600
022700     MOVE VR-SORT-RANK (VS-INNER-IDX - 1)
022800         TO VR-SORT-RANK (VS-INNER-IDX).
022900     MOVE VR-GROUP-NAME (VS-INNER-IDX - 1)
023000         TO VR-GROUP-NAME (VS-INNER-IDX).
023100     MOVE VR-DISPLAY-NAME (VS-INNER-IDX - 1)
023200         TO VR-DISPLAY-NAME (VS-INNER-IDX).
023300     SUBTRACT 1 FROM VS-INNER-IDX.
023400     GO TO 320-SHIFT-DOWN.
023500
023600 330-PLACE-HOLD.
023700     MOVE VH-SORT-RANK     TO VR-SORT-RANK (VS-INNER-IDX).
023800     MOVE VH-GROUP-NAME     TO VR-GROUP-NAME (VS-INNER-IDX).
023900     MOVE VH-DISPLAY-NAME    TO VR-DISPLAY-NAME (VS-INNER-IDX).
024000 310-EXIT.
024100     EXIT.
024200
024300******************************************************************
024400*    WRITES THE SORTED TABLE BACK OUT IN THE SAME FIXED           *
024500*    VALUE-REC LAYOUT IT CAME IN ON.                             *
024600******************************************************************
024700 900-WRITE-SORTED.
024800     MOVE "900-WRITE-SORTED" TO PARA-NAME.
024900     IF VR-ENTRY-CNT = 0
025000         GO TO 900-EXIT.
025100
025200     PERFORM 910-WRITE-ONE
025300         VARYING VS-OUTER-IDX FROM 1 BY 1
025400         UNTIL VS-OUTER-IDX > VR-ENTRY-CNT.
025500 900-EXIT.
025600     EXIT.
025700
025800 910-WRITE-ONE.
025900     MOVE VR-GROUP-NAME (VS-OUTER-IDX)   TO VS-OUT-GROUP-NAME.
026000     MOVE VR-DISPLAY-NAME (VS-OUTER-IDX) TO VS-OUT-DISPLAY-NAME.
026100     IF VR-SORT-RANK (VS-OUTER-IDX) = 0
026200         MOVE "Y" TO VS-OUT-IS-PROCEDURE
026300     ELSE
026400         MOVE "N" TO VS-OUT-IS-PROCEDURE.
026500     WRITE VS-OUT-REC.
026600 910-EXIT.
026700     EXIT.
026800
026900 800-OPEN-FILES.
027000     MOVE "800-OPEN-FILES" TO PARA-NAME.
027100     OPEN INPUT VALSORT-IN.
027200     OPEN OUTPUT VALSORT-OUT, SYSOUT.
027300 800-EXIT.
027400     EXIT.
027500
027600 850-CLOSE-FILES.
027700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
027800     CLOSE VALSORT-IN, VALSORT-OUT, SYSOUT.
027900 850-EXIT.
028000     EXIT.
028100
028200 999-CLEANUP.
028300     MOVE "999-CLEANUP" TO PARA-NAME.
028400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028500     DISPLAY "******** NORMAL END OF JOB VALSORT ********".
028600 999-EXIT.
028700     EXIT.
028800
028900 1000-ABEND-RTN.
029000     MOVE "VALSORT TABLE OVERFLOW" TO ABEND-REASON.
029100     MOVE VR-ENTRY-CNT TO EXPECTED-VAL.
029200     MOVE 0 TO ACTUAL-VAL.
029300     WRITE SYSOUT-REC FROM ABEND-REC.
029400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029500     DISPLAY "*** ABNORMAL END OF JOB- VALSORT ***" UPON CONSOLE.
029600     DIVIDE ZERO-VAL INTO ONE-VAL.
