000100******************************************************************
000200*    PATBASC  --  PATIENT-BASIC INTAKE LINE (GET_PATIENT RPC)     *
000300*    ONE CARET-DELIMITED LINE PER DFN LOOK-UP. NAME/AGE/GENDER    *
000400*    ONLY -- EVERYTHING ELSE COMES FROM THE COMPANION FEEDS.      *
000500*                                                                  *
000600*    CHANGE LOG                                                   *
000700*    061501 JS  ORIGINAL COPYBOOK FOR THE VISTA INTAKE REWRITE     *
000800*    091502 RC  ADDED GENDER-XLATE-TABLE, DROPPED HARD-CODED IFS   *
000900*    021699 MM  Y2K SWEEP - NO DATE FIELDS IN THIS MEMBER          *
001000******************************************************************
001100 01  INPATIENT-BASIC-REC.
001200     05  PB-RAW-LINE               PIC X(80).
001300     05  PB-NAME-TOK                PIC X(30).
001400     05  PB-AGE-TOK                  PIC X(3).
001500     05  PB-GENDER-TOK                PIC X(1).
001600     05  FILLER                       PIC X(5).
001700
001800 01  PATIENT-BASIC.
001900     05  PAT-NAME-B                PIC X(30).
002000     05  PAT-AGE-B                   PIC 9(3).
002100     05  PAT-GENDER-CODE-B            PIC X(1).
002200     05  FILLER                       PIC X(15).
002300
002400******************************************************************
002500*    GENDER-XLATE-TABLE -- TWO-ENTRY LOOK-UP, ANYTHING NOT FOUND   *
002600*    FALLS THROUGH TO "Unknown" IN THE CALLING PARAGRAPH. LOADED   *
002700*    FROM VALUE-CLAUSE FILLERS PER SHOP HABIT (88-LEVELS CAN'T     *
002800*    CARRY AN OCCURS TABLE, SO THE FILLERS ARE REDEFINED BELOW).   *
002900******************************************************************
003000 01  GENDER-XLATE-VALUES.
003100     05  FILLER PIC X(8) VALUE "MMale   ".
003200     05  FILLER PIC X(8) VALUE "FFemale ".
003300 01  GENDER-XLATE-TABLE REDEFINES GENDER-XLATE-VALUES.
003400     05  GENDER-XLATE-ENTRY OCCURS 2 TIMES INDEXED BY GX-IDX.
003500         10  GX-CODE                 PIC X(1).
003600         10  GX-NAME                  PIC X(7).
