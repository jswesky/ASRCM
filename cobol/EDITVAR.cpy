000100******************************************************************
000200*    EDITVAR  --  EDIT-VARIABLE RECORD, MULTI-SELECT-OPTIONS       *
000300*    TABLE, AND THE KNOWN-VARIABLE-GROUP LOOKUP TABLE USED BY      *
000400*    EDITVAL WHEN AN ADMINISTRATOR MAINTAINS A RISK-MODEL          *
000500*    VARIABLE DEFINITION.                                         *
000600*                                                                  *
000700*    CHANGE LOG                                                   *
000800*    110201 JS  ORIGINAL COPYBOOK                                 *
000900*    051403 RC  ADDED MULTI-SELECT-OPTIONS TABLE FOR OPTTRIM       *
001000*    082004 TGD ADDED VARIABLE-GROUP-TABLE AND RESULT FLAGS        *
001100*    090399 MM  Y2K SWEEP - NO DATE FIELDS IN THIS MEMBER          *
001200******************************************************************
001300
001400******************************************************************
001500*    LENGTH CONSTANTS -- SITE-CONFIGURED MAXIMUMS.  CARRIED AS     *
001600*    77-LEVELS SO EDITVAL CAN COMPARE AGAINST THEM WITHOUT A       *
001700*    LITERAL BURIED IN THE PROCEDURE DIVISION.                    *
001800******************************************************************
001900 77  EV-KEY-MAX                    PIC 9(03) COMP-3 VALUE 30.
002000 77  EV-DISPLAY-NAME-MAX            PIC 9(03) COMP-3 VALUE 60.
002100 77  EV-HELP-TEXT-MAX                PIC 9(03) COMP-3 VALUE 500.
002200
002300 01  EDIT-VARIABLE.
002400     05  EV-KEY                    PIC X(30).
002500     05  EV-DISPLAY-NAME            PIC X(60).
002600     05  EV-HELP-TEXT                PIC X(500).
002700     05  EV-GROUP-ID                  PIC 9(04).
002800     05  FILLER                        PIC X(10).
002900
003000******************************************************************
003100*    EDIT-VARIABLE-RESULT -- ONE SWITCH PER INDEPENDENT CHECK.     *
003200*    EDITVAL SETS ALL FOUR REGARDLESS OF WHETHER AN EARLIER CHECK  *
003300*    FAILED -- EVERY VIOLATION IS REPORTED, NOT JUST THE FIRST.    *
003400******************************************************************
003500 01  EDIT-VARIABLE-RESULT.
003600     05  EVR-DISPLAY-NAME-EMPTY-SW PIC X(01).
003700         88  EVR-DISPLAY-NAME-EMPTY   VALUE "Y".
003800     05  EVR-DISPLAY-NAME-LONG-SW    PIC X(01).
003900         88  EVR-DISPLAY-NAME-TOO-LONG VALUE "Y".
004000     05  EVR-KEY-BAD-SW                PIC X(01).
004100         88  EVR-KEY-IS-INVALID          VALUE "Y".
004200     05  EVR-HELP-TEXT-LONG-SW           PIC X(01).
004300         88  EVR-HELP-TEXT-TOO-LONG        VALUE "Y".
004400     05  EVR-GROUP-ID-BAD-SW               PIC X(01).
004500         88  EVR-GROUP-ID-IS-INVALID         VALUE "Y".
004600     05  FILLER                             PIC X(10).
004700
004800******************************************************************
004900*    MULTI-SELECT-OPTIONS -- FIXED 20-SLOT TABLE MAINTAINED BY     *
005000*    THE ADMIN SCREEN.  TRAILING BLANKS ARE TRIMMED BY OPTTRIM     *
005100*    BEFORE THE LIST IS USED; INTERIOR BLANKS ARE LEFT ALONE.      *
005200******************************************************************
005300 01  MULTI-SELECT-OPTIONS.
005400     05  MSO-OPTION OCCURS 20 TIMES INDEXED BY MSO-IDX
005500                                   PIC X(40).
005600
005700 01  MULTI-SELECT-RESULT.
005800     05  MSO-TRIMMED-CNT           PIC 9(02) COMP.
005900
006000******************************************************************
006100*    VARIABLE-GROUP-TABLE -- KNOWN RISK-MODEL VARIABLE GROUPS.     *
006200*    "PLANNED PROCEDURE" MUST BE PRESENT -- VALSORT KEYS ITS RANK  *
006300*    RULE OFF THIS EXACT NAME.                                    *
006400******************************************************************
006500 01  VARIABLE-GROUP-VALUES.
006600     05  FILLER PIC 9(04) VALUE 0010.
006700     05  FILLER PIC X(30) VALUE "Planned Procedure".
006800     05  FILLER PIC 9(04) VALUE 0020.
006900     05  FILLER PIC X(30) VALUE "Patient History".
007000     05  FILLER PIC 9(04) VALUE 0030.
007100     05  FILLER PIC X(30) VALUE "Laboratory Values".
007200     05  FILLER PIC 9(04) VALUE 0040.
007300     05  FILLER PIC X(30) VALUE "Vital Signs".
007400     05  FILLER PIC 9(04) VALUE 0050.
007500     05  FILLER PIC X(30) VALUE "Functional Status".
007600 01  VARIABLE-GROUP-TABLE REDEFINES VARIABLE-GROUP-VALUES.
007700     05  VG-ENTRY OCCURS 5 TIMES INDEXED BY VG-IDX.
007800         10  VG-GROUP-ID            PIC 9(04).
007900         10  VG-GROUP-NAME           PIC X(30).
008000 01  VG-ENTRY-CNT                  PIC 9(02) COMP VALUE 5.
